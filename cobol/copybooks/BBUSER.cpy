000100*****************************************************************
000200*  BBUSER.CPY                                                   *
000300*  BELLY BANK -- CUSTOMER MASTER RECORD (USERS FILE)             *
000400*  ONE 01-LEVEL PER CUSTOMER.  ASCENDING USR-ID.  FIXED 73.      *
000500*****************************************************************
000600*  02/14/89  RSM  ORIGINAL LAYOUT PER TARJETAS/INTENTOS PATTERN. *
000700*  09/03/91  RSM  ADDED USR-ROLE FOR NEW ADMIN TERMINAL LOGONS.  *
000800*  06/30/98  LQF  Y2K -- NO DATE FIELDS ON THIS RECORD, NO-OP.   *
000900*  11/11/03  JT   WIDENED USR-PHONE FOR INTL PREFIXES, REQ 4471. *
001000*****************************************************************
001100 01  BB-USER-RECORD.
001200     05  USR-ID                      PIC 9(9).
001300     05  USR-PHONE                   PIC X(15).
001400     05  USR-FULL-NAME               PIC X(40).
001500     05  USR-ROLE                    PIC X(5).
001600         88  USR-ROLE-ADMIN                VALUE "admin".
001700         88  USR-ROLE-USER                 VALUE "user ".
001800     05  FILLER                      PIC X(4).
