000100*****************************************************************
000200*  BBREQO.CPY                                                   *
000300*  BELLY BANK -- INCOMING REQUEST RECORD (REQUESTS FILE)         *
000400*  ONE 01-LEVEL PER REQUEST, ARRIVAL ORDER.  FIXED 120.          *
000500*  COMMON PREFIX (TYPE/USER/AMOUNT) FOLLOWED BY A SINGLE 99-BYTE *
000600*  TAIL AREA THAT IS REDEFINED PER REQ-TYPE -- SAME TRICK THE    *
000700*  SHOP USED FOR THE MOVIMIENTO/TRANSFERENCIA UNION IN BANK9/10. *
000800*****************************************************************
000900*  03/02/94  RSM  ORIGINAL LAYOUT -- TR/SV/LN ONLY.              *
001000*  07/19/96  RSM  ADDED DP/DC TAILS FOR THE NEW DEPOSIT MODULE.  *
001100*  06/30/98  LQF  Y2K REVIEW -- ALL DATES ARE 8-DIGIT, NO-OP.    *
001200*  01/22/02  JT   ADDED IN/IC TAILS FOR INSURANCE, REQ 3308.     *
001300*****************************************************************
001400 01  BB-REQUEST-RECORD.
001500     05  REQ-TYPE                    PIC X(2).
001600         88  REQ-IS-TRANSFER                VALUE "TR".
001700         88  REQ-IS-SERVICE                 VALUE "SV".
001800         88  REQ-IS-LOAN                    VALUE "LN".
001900         88  REQ-IS-DEPOSIT-OPEN            VALUE "DP".
002000         88  REQ-IS-DEPOSIT-CLOSE           VALUE "DC".
002100         88  REQ-IS-INSURANCE-APPLY         VALUE "IN".
002200         88  REQ-IS-INSURANCE-CANCEL        VALUE "IC".
002300     05  REQ-USER-ID                 PIC 9(9).
002400     05  REQ-AMOUNT                  PIC S9(8)V99.
002500     05  REQ-TAIL-TRANSFER.
002600         10  REQ-TO-CARD             PIC X(30).
002700         10  REQ-TO-PHONE            PIC X(15).
002800         10  REQ-FROM-ACC-ID         PIC 9(9).
002900         10  FILLER                  PIC X(45).
003000     05  REQ-TAIL-SERVICE REDEFINES REQ-TAIL-TRANSFER.
003100         10  REQ-SERVICE-NAME        PIC X(20).
003200         10  REQ-DETAIL-1            PIC X(20).
003300         10  REQ-DETAIL-2            PIC X(20).
003400         10  FILLER                  PIC X(39).
003500     05  REQ-TAIL-LOAN REDEFINES REQ-TAIL-TRANSFER.
003600         10  REQ-TERM-MONTHS         PIC 9(3).
003700         10  REQ-LOAN-TYPE           PIC X(6).
003800             88  REQ-LOAN-IS-CREDIT         VALUE "credit".
003900             88  REQ-LOAN-IS-RED            VALUE "red   ".
004000         10  FILLER                  PIC X(90).
004100     05  REQ-TAIL-DEP-OPEN REDEFINES REQ-TAIL-TRANSFER.
004200         10  REQ-DEP-TERM-MONTHS     PIC 9(3).
004300         10  REQ-DEP-TYPE            PIC X(8).
004400         10  FILLER                  PIC X(88).
004500     05  REQ-TAIL-DEP-CLOSE REDEFINES REQ-TAIL-TRANSFER.
004600         10  REQ-DEPOSIT-ID          PIC 9(9).
004700         10  FILLER                  PIC X(90).
004800     05  REQ-TAIL-INS-APPLY REDEFINES REQ-TAIL-TRANSFER.
004900         10  REQ-INS-TYPE            PIC X(8).
005000         10  REQ-COVERAGE            PIC S9(10)V99.
005100         10  REQ-INS-TERM-MONTHS     PIC 9(3).
005200         10  FILLER                  PIC X(76).
005300     05  REQ-TAIL-INS-CANCEL REDEFINES REQ-TAIL-TRANSFER.
005400         10  REQ-INSURANCE-ID        PIC 9(9).
005500         10  FILLER                  PIC X(90).
