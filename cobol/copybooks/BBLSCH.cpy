000100*****************************************************************
000200*  BBLSCH.CPY                                                   *
000300*  BELLY BANK -- LOAN PAYMENT SCHEDULE RECORD (SCHEDULE-OUT)     *
000400*  ONE 01-LEVEL PER INSTALLMENT.  ORDER LOAN, THEN SEQ.          *
000500*****************************************************************
000600*  11/02/95  RSM  ORIGINAL LAYOUT, RIDES ALONG WITH BBLOAN.      *
000700*  06/30/98  LQF  Y2K -- LS-DUE-DATE ALREADY 8-DIGIT, NO-OP.     *
000800*****************************************************************
000900 01  BB-SCHEDULE-RECORD.
001000     05  LS-LOAN-ID                  PIC 9(9).
001100     05  LS-SEQ                      PIC 9(3).
001200     05  LS-DUE-DATE                 PIC 9(8).
001300     05  LS-AMOUNT                   PIC S9(8)V99.
001400     05  LS-PAID                     PIC X(1).
001500         88  LS-IS-PAID                     VALUE "Y".
001600         88  LS-IS-UNPAID                   VALUE "N".
001700     05  FILLER                      PIC X(9).
