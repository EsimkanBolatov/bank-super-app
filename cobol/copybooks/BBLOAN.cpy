000100*****************************************************************
000200*  BBLOAN.CPY                                                   *
000300*  BELLY BANK -- LOAN RECORD (LOANS-OUT FILE)                    *
000400*  ONE 01-LEVEL PER ORIGINATED LOAN.  CREATION ORDER.            *
000500*****************************************************************
000600*  11/02/95  RSM  ORIGINAL LAYOUT FOR THE INSTALLMENT MODULE.    *
000700*  06/30/98  LQF  Y2K -- LN-CREATED ALREADY 8-DIGIT, NO-OP.      *
000800*  04/14/01  JT   ADDED LN-TYPE FOR THE "RED" 0% PROMOTION.      *
000900*****************************************************************
001000 01  BB-LOAN-RECORD.
001100     05  LN-ID                       PIC 9(9).
001200     05  LN-USER-ID                  PIC 9(9).
001300     05  LN-AMOUNT                   PIC S9(8)V99.
001400     05  LN-TERM-MONTHS              PIC 9(3).
001500     05  LN-MONTHLY-PAYMENT          PIC S9(8)V99.
001600     05  LN-TYPE                     PIC X(6).
001700         88  LN-TYPE-CREDIT                 VALUE "credit".
001800         88  LN-TYPE-RED                    VALUE "red   ".
001900     05  LN-CREATED                  PIC 9(8).
002000     05  LN-ACTIVE                   PIC X(1).
002100         88  LN-IS-ACTIVE                   VALUE "Y".
002200         88  LN-IS-CLOSED                   VALUE "N".
002300     05  FILLER                      PIC X(1).
