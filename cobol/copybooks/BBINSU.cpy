000100*****************************************************************
000200*  BBINSU.CPY                                                   *
000300*  BELLY BANK -- INSURANCE POLICY RECORD (INSURANCE-IN / -OUT)   *
000400*  ONE 01-LEVEL PER POLICY.  INSURANCE-IN ASCENDING INS-ID;      *
000500*  INSURANCE-OUT IS THE FULL BOOK AFTER THE RUN.                 *
000600*****************************************************************
000700*  01/22/02  JT   ORIGINAL LAYOUT FOR THE INSURANCE MODULE.      *
000800*  05/09/04  JT   ADDED INS-TYPE 88-LEVELS PER TARIFF TABLE.     *
000900*****************************************************************
001000 01  BB-INSURANCE-RECORD.
001100     05  INS-ID                      PIC 9(9).
001200     05  INS-USER-ID                 PIC 9(9).
001300     05  INS-TYPE                    PIC X(8).
001400         88  INS-TYPE-LIFE                  VALUE "life    ".
001500         88  INS-TYPE-HEALTH                VALUE "health  ".
001600         88  INS-TYPE-PROPERTY              VALUE "property".
001700         88  INS-TYPE-AUTO                   VALUE "auto    ".
001800         88  INS-TYPE-TRAVEL                 VALUE "travel  ".
001900     05  INS-COVERAGE                PIC S9(10)V99.
002000     05  INS-MONTHLY-COST            PIC S9(8)V99.
002100     05  INS-TERM-MONTHS             PIC 9(3).
002200     05  INS-START-DATE              PIC 9(8).
002300     05  INS-END-DATE                PIC 9(8).
002400     05  INS-ACTIVE                  PIC X(1).
002500         88  INS-IS-ACTIVE                  VALUE "Y".
002600         88  INS-IS-CANCELLED               VALUE "N".
002700     05  FILLER                      PIC X(1).
