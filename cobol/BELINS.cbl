000100*    BELLY BANK CORE PROCESSING -- INSURANCE ENGINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELINS.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 01/22/02.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELINS -- POLICY ENGINE.  CALLED BY BELMAIN FOR EVERY         *
001300*  REQ-TYPE "IN" (APPLY FOR A POLICY) OR "IC" (CANCEL ONE).      *
001400*  THE MONTHLY PREMIUM IS CHARGED IN FULL, UP FRONT, FOR THE     *
001500*  WHOLE TERM AT APPLICATION TIME -- THERE IS NO INSTALLMENT     *
001600*  BILLING ON THIS SIDE OF THE HOUSE, REQ 3308.                  *
001700*****************************************************************
001800*  CHANGE LOG.
001900*  01/22/02  JT   ORIGINAL VERSION, REQ 3308 -- NEW PRODUCT      *
002000*                 LINE, NO PRIOR BANK1-10 EQUIVALENT.            *
002100*  02/18/05  JT   BROUGHT UP TO THE BBRSLT CALL INTERFACE.       *
002200*  09/02/07  LQF  CANCEL PATH NOW CHECKS TINS-USER-ID SO ONE     *
002300*                 CUSTOMER CANNOT CANCEL ANOTHER'S POLICY,       *
002400*                 REQ 6041.                                      *
002500*  03/11/08  LQF  REQ 6288 -- EXPIRY DATE NOW BUILT BY BELDAT.   *
002600*                 THE OLD ADD-MONTHS ROUTINE HERE ROLLED THE     *
002700*                 CALENDAR MONTH, WHICH IS NOT A FLAT 30 DAYS --  *
002800*                 REMOVED IN FAVOR OF THE SHARED JULIAN-DAY       *
002900*                 ROUTINE, SEE BELDAT.                            *
003000*  06/22/11  LQF  CANCEL WAS STAMPING CI-POSTED-TXN-ID FROM       *
003100*                 CI-NEXT-TXN-ID EVEN THOUGH NO MONEY MOVES --    *
003200*                 BELMAIN SAW THE NON-ZERO ID AND JOURNALED A     *
003300*                 ZERO-AMOUNT PHANTOM LINE FOR EVERY CANCEL.      *
003400*                 CI-POSTED-TXN-ID NOW ZEROED HERE, REQ 6410.     *
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  WS-ACCT-FOUND                PIC X(1).
004500     88  ACCT-FOUND                     VALUE "Y".
004600     88  ACCT-NOT-FOUND                  VALUE "N".
004700 77  WS-REQUESTER-ACCT-IX         PIC 9(4) COMP.
004800 77  WS-SCAN-IX                   PIC 9(4) COMP.
004900
005000 01  WS-POLICY-FOUND              PIC X(1).
005100     88  POLICY-FOUND                   VALUE "Y".
005200     88  POLICY-NOT-FOUND                VALUE "N".
005300 77  WS-POLICY-IX                 PIC 9(4) COMP.
005400
005500 01  WS-BASE-TARIFF               PIC 9(5).
005600 01  WS-MONTHLY-PREMIUM           PIC S9(8)V99.
005700 01  WS-TOTAL-PREMIUM             PIC S9(8)V99.
005800
005900 01  WS-JOURNAL-CATEGORY          PIC X(60).
006000 01  WS-INS-TYPE-UPPER            PIC X(8).
006100
006200 LINKAGE SECTION.
006300     COPY BBTABS.
006400     COPY BBREQO.
006500     COPY BBRSLT.
006600     COPY BBDATE.
006700
006800 PROCEDURE DIVISION USING BB-MASTER-TABLES BB-REQUEST-RECORD
006900                           BB-CALL-INTERFACE BB-DATE-WORK-AREA.
007000*
007100 0100-MAINLINE.
007200     IF REQ-IS-INSURANCE-APPLY
007300         PERFORM 0200-APPLY-POLICY THRU 0200-EXIT
007400     ELSE
007500         PERFORM 0600-CANCEL-POLICY THRU 0600-EXIT
007600     END-IF.
007700 0100-EXIT.
007800     EXIT PROGRAM.
007900
008000*    APPLY FOR A NEW POLICY.  THE ACCOUNT AND FUNDS CHECKS RUN
008100*    BEFORE THE TARIFF, THE SAME ORDER THE TRANSFER AND DEPOSIT
008200*    ENGINES USE, SO OPS SEES A CONSISTENT REASON CODE SET.
008300 0200-APPLY-POLICY.
008400     MOVE "N" TO WS-ACCT-FOUND.
008500     MOVE ZERO TO WS-REQUESTER-ACCT-IX.
008600     PERFORM 0210-FIND-ACTIVE-ACCOUNT THRU 0210-EXIT.
008700     IF ACCT-NOT-FOUND
008800         MOVE "DECLINED" TO CI-DISPOSITION
008900         MOVE "NO ACTIVE ACCOUNT" TO CI-REASON
009000         GO TO 0200-EXIT
009100     END-IF.
009200     PERFORM 0250-TARIFF-BY-TYPE THRU 0250-EXIT.
009300     COMPUTE WS-MONTHLY-PREMIUM ROUNDED =
009400         WS-BASE-TARIFF * REQ-COVERAGE / 1000000.
009500     COMPUTE WS-TOTAL-PREMIUM ROUNDED =
009600         WS-MONTHLY-PREMIUM * REQ-INS-TERM-MONTHS.
009700     IF TACC-BALANCE (WS-REQUESTER-ACCT-IX) < WS-TOTAL-PREMIUM
009800         MOVE "DECLINED" TO CI-DISPOSITION
009900         MOVE "INSUFFICIENT FUNDS" TO CI-REASON
010000         GO TO 0200-EXIT
010100     END-IF.
010200     SUBTRACT WS-TOTAL-PREMIUM
010300         FROM TACC-BALANCE (WS-REQUESTER-ACCT-IX).
010400     PERFORM 0300-CREATE-POLICY-RECORD THRU 0300-EXIT.
010500     MOVE REQ-INS-TYPE TO WS-INS-TYPE-UPPER.
010600     INSPECT WS-INS-TYPE-UPPER CONVERTING
010700         "abcdefghijklmnopqrstuvwxyz" TO
010800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010900     STRING "Страхование: " DELIMITED BY SIZE
011000            WS-INS-TYPE-UPPER DELIMITED BY SPACE
011100            INTO WS-JOURNAL-CATEGORY.
011200     MOVE "APPROVED" TO CI-DISPOSITION.
011300     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
011400     MOVE WS-TOTAL-PREMIUM TO CI-POSTED-AMOUNT.
011500     MOVE TACC-ID (WS-REQUESTER-ACCT-IX) TO CI-TXN-FROM-ACC-ID.
011600     MOVE ZERO TO CI-TXN-TO-ACC-ID.
011700     MOVE WS-JOURNAL-CATEGORY TO CI-TXN-CATEGORY.
011800 0200-EXIT.
011900     EXIT.
012000
012100 0210-FIND-ACTIVE-ACCOUNT.
012200     PERFORM 0220-MATCH-ACTIVE-ACCOUNT THRU 0220-EXIT
012300         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
012400 0210-EXIT.
012500     EXIT.
012600
012700 0220-MATCH-ACTIVE-ACCOUNT.
012800     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
012900        AND TACC-IS-BLOCKED (WS-SCAN-IX) NOT = "Y"
013000        AND ACCT-NOT-FOUND
013100         MOVE WS-SCAN-IX TO WS-REQUESTER-ACCT-IX
013200         MOVE "Y" TO WS-ACCT-FOUND
013300     END-IF.
013400 0220-EXIT.
013500     EXIT.
013600
013700*    BASE TARIFF PER 1,000,000 OF COVERAGE, BY POLICY TYPE.
013800*    UNRECOGNIZED TYPE CODES DEFAULT TO THE LIFE TARIFF, THE
013900*    SAME FALL-THROUGH THE OTHER ENGINES USE FOR A BAD CODE.
014000 0250-TARIFF-BY-TYPE.
014100     IF REQ-INS-TYPE = "life"
014200         MOVE 5000 TO WS-BASE-TARIFF
014300     ELSE
014400     IF REQ-INS-TYPE = "health"
014500         MOVE 8000 TO WS-BASE-TARIFF
014600     ELSE
014700     IF REQ-INS-TYPE = "property"
014800         MOVE 3000 TO WS-BASE-TARIFF
014900     ELSE
015000     IF REQ-INS-TYPE = "auto"
015100         MOVE 6000 TO WS-BASE-TARIFF
015200     ELSE
015300     IF REQ-INS-TYPE = "travel"
015400         MOVE 2000 TO WS-BASE-TARIFF
015500     ELSE
015600         MOVE 5000 TO WS-BASE-TARIFF
015700     END-IF END-IF END-IF END-IF END-IF.
015800 0250-EXIT.
015900     EXIT.
016000
016100 0300-CREATE-POLICY-RECORD.
016200     ADD 1 TO INS-COUNT.
016300     SET INS-IX TO INS-COUNT.
016400     MOVE CI-NEXT-INS-ID          TO TINS-ID (INS-IX).
016500     MOVE REQ-USER-ID             TO TINS-USER-ID (INS-IX).
016600     MOVE REQ-INS-TYPE            TO TINS-TYPE (INS-IX).
016700     MOVE REQ-COVERAGE            TO TINS-COVERAGE (INS-IX).
016800     MOVE WS-MONTHLY-PREMIUM      TO TINS-MONTHLY-COST (INS-IX).
016900     MOVE REQ-INS-TERM-MONTHS     TO TINS-TERM-MONTHS (INS-IX).
017000     MOVE CI-RUN-DATE             TO TINS-START-DATE (INS-IX).
017100     MOVE CI-RUN-DATE             TO WS-ADD-BASE-NUMERIC.
017200     MOVE REQ-INS-TERM-MONTHS     TO WS-ADD-MONTHS-WANTED.
017300     CALL "BELDAT" USING BB-DATE-WORK-AREA.
017400     MOVE WS-ADD-RESULT-NUMERIC   TO TINS-END-DATE (INS-IX).
017500     MOVE "Y"                     TO TINS-ACTIVE (INS-IX).
017600     ADD 1 TO CI-NEXT-INS-ID.
017700 0300-EXIT.
017800     EXIT.
017900
018000*    CANCEL A POLICY.  MUST BELONG TO THE REQUESTER AND STILL
018100*    BE ACTIVE.  NO PREMIUM REFUND AND NO JOURNAL ENTRY -- A
018200*    CANCELLATION MOVES NO MONEY, IT ONLY CLOSES THE POLICY.
018300 0600-CANCEL-POLICY.
018400     MOVE "N" TO WS-POLICY-FOUND.
018500     MOVE ZERO TO WS-POLICY-IX.
018600     PERFORM 0610-FIND-POLICY THRU 0610-EXIT.
018700     IF POLICY-NOT-FOUND
018800         MOVE "DECLINED" TO CI-DISPOSITION
018900         MOVE "POLICY NOT FOUND" TO CI-REASON
019000         GO TO 0600-EXIT
019100     END-IF.
019200     MOVE "N" TO TINS-ACTIVE (WS-POLICY-IX).
019300     MOVE "APPROVED" TO CI-DISPOSITION.
019400     MOVE ZERO TO CI-POSTED-TXN-ID.
019500     MOVE ZERO TO CI-POSTED-AMOUNT.
019600     MOVE ZERO TO CI-TXN-FROM-ACC-ID.
019700     MOVE ZERO TO CI-TXN-TO-ACC-ID.
019800     MOVE SPACES TO CI-TXN-CATEGORY.
019900 0600-EXIT.
020000     EXIT.
020100
020200 0610-FIND-POLICY.
020300     PERFORM 0620-MATCH-POLICY THRU 0620-EXIT
020400         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > INS-COUNT.
020500 0610-EXIT.
020600     EXIT.
020700
020800 0620-MATCH-POLICY.
020900     IF TINS-ID (WS-SCAN-IX) = REQ-INSURANCE-ID
021000        AND TINS-USER-ID (WS-SCAN-IX) = REQ-USER-ID
021100        AND TINS-IS-ACTIVE (WS-SCAN-IX)
021200        AND POLICY-NOT-FOUND
021300         MOVE WS-SCAN-IX TO WS-POLICY-IX
021400         MOVE "Y" TO WS-POLICY-FOUND
021500     END-IF.
021600 0620-EXIT.
021700     EXIT.
021800
