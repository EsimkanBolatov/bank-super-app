000100*    BELLY BANK CORE PROCESSING -- DEPOSIT ENGINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELDEP.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 03/14/95.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELDEP -- TERM DEPOSIT ENGINE.  CALLED BY BELMAIN FOR EVERY   *
001300*  REQ-TYPE "DP" (OPEN A DEPOSIT) OR "DC" (CLOSE ONE EARLY).     *
001400*  RATE IS SET BY TIER AT OPEN TIME; AN EARLY CLOSE RETURNS ONLY *
001500*  THE PRINCIPAL -- ACCRUED INTEREST IS FORFEIT.                *
001600*****************************************************************
001700*  CHANGE LOG.
001800*  03/14/95  RSM  ORIGINAL VERSION, MODELED ON THE OLD BANK6     *
001900*                 "PLAZO FIJO" OPEN/CANCEL LOGIC.                *
002000*  09/11/96  RSM  ADDED THE PREMIUM AND VIP RATE TIERS -- PRIOR  *
002100*                 TO THIS ALL DEPOSITS RAN AT THE STANDARD RATE. *
002200*  06/30/98  LQF  Y2K -- END-DATE MATH REWRITTEN THROUGH THE     *
002300*                 CENTURY-SAFE ADD-MONTHS ROUTINE BELOW.         *
002400*  01/22/02  JT   MOVED MASTER TABLES TO BBTABS COPYBOOK.        *
002500*  02/18/05  JT   BROUGHT UP TO THE BBRSLT CALL INTERFACE,       *
002600*                 REQ 5190.                                      *
002700*  03/11/08  LQF  REQ 6288 -- MATURITY DATE NOW BUILT BY BELDAT. *
002800*                 THE OLD ADD-MONTHS ROUTINE HERE ROLLED THE     *
002900*                 CALENDAR MONTH, WHICH IS NOT A FLAT 30 DAYS --  *
003000*                 REMOVED IN FAVOR OF THE SHARED JULIAN-DAY       *
003100*                 ROUTINE, SEE BELDAT.                            *
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-ACCT-FOUND                PIC X(1).
004200     88  ACCT-FOUND                     VALUE "Y".
004300     88  ACCT-NOT-FOUND                  VALUE "N".
004400 77  WS-REQUESTER-ACCT-IX         PIC 9(4) COMP.
004500 77  WS-SCAN-IX                   PIC 9(4) COMP.
004600
004700 01  WS-DEP-FOUND                 PIC X(1).
004800     88  DEP-FOUND                      VALUE "Y".
004900     88  DEP-NOT-FOUND                   VALUE "N".
005000 77  WS-DEP-IX                    PIC 9(4) COMP.
005100
005200 01  WS-DEP-RATE                  PIC S9V9(4).
005300
005400 01  WS-JOURNAL-CATEGORY          PIC X(60).
005500 01  WS-DEP-TYPE-UPPER            PIC X(8).
005600
005700 LINKAGE SECTION.
005800     COPY BBTABS.
005900     COPY BBREQO.
006000     COPY BBRSLT.
006100     COPY BBDATE.
006200
006300 PROCEDURE DIVISION USING BB-MASTER-TABLES BB-REQUEST-RECORD
006400                           BB-CALL-INTERFACE BB-DATE-WORK-AREA.
006500*
006600 0100-MAINLINE.
006700     IF REQ-IS-DEPOSIT-OPEN
006800         PERFORM 0200-OPEN-DEPOSIT THRU 0200-EXIT
006900     ELSE
007000         PERFORM 0500-CLOSE-DEPOSIT THRU 0500-EXIT
007100     END-IF.
007200 0100-EXIT.
007300     EXIT PROGRAM.
007400
007500*    OPEN A NEW TERM DEPOSIT.  REJECTS FOLLOW THE SAME ORDER
007600*    THE ORIGINAL "PLAZO FIJO" SCREEN USED: AMOUNT, THEN THE
007700*    ACCOUNT, THEN THE FUNDS.
007800 0200-OPEN-DEPOSIT.
007900     IF REQ-AMOUNT NOT > ZERO
008000         MOVE "DECLINED" TO CI-DISPOSITION
008100         MOVE "AMOUNT NOT POSITIVE" TO CI-REASON
008200         GO TO 0200-EXIT
008300     END-IF.
008400     MOVE "N" TO WS-ACCT-FOUND.
008500     MOVE ZERO TO WS-REQUESTER-ACCT-IX.
008600     PERFORM 0210-FIND-ACTIVE-ACCOUNT THRU 0210-EXIT.
008700     IF ACCT-NOT-FOUND
008800         MOVE "DECLINED" TO CI-DISPOSITION
008900         MOVE "NO ACTIVE ACCOUNT" TO CI-REASON
009000         GO TO 0200-EXIT
009100     END-IF.
009200     IF TACC-BALANCE (WS-REQUESTER-ACCT-IX) < REQ-AMOUNT
009300         MOVE "DECLINED" TO CI-DISPOSITION
009400         MOVE "INSUFFICIENT FUNDS" TO CI-REASON
009500         GO TO 0200-EXIT
009600     END-IF.
009700     PERFORM 0250-RATE-BY-TIER THRU 0250-EXIT.
009800     SUBTRACT REQ-AMOUNT FROM TACC-BALANCE (WS-REQUESTER-ACCT-IX).
009900     PERFORM 0300-CREATE-DEPOSIT-RECORD THRU 0300-EXIT.
010000     MOVE REQ-DEP-TYPE TO WS-DEP-TYPE-UPPER.
010100     INSPECT WS-DEP-TYPE-UPPER CONVERTING
010200         "abcdefghijklmnopqrstuvwxyz" TO
010300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010400     STRING "Открытие вклада (" DELIMITED BY SIZE
010500            WS-DEP-TYPE-UPPER DELIMITED BY SPACE
010600            ")" DELIMITED BY SIZE
010700            INTO WS-JOURNAL-CATEGORY.
010800     MOVE "APPROVED" TO CI-DISPOSITION.
010900     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
011000     MOVE REQ-AMOUNT TO CI-POSTED-AMOUNT.
011100     MOVE TACC-ID (WS-REQUESTER-ACCT-IX) TO CI-TXN-FROM-ACC-ID.
011200     MOVE ZERO TO CI-TXN-TO-ACC-ID.
011300     MOVE WS-JOURNAL-CATEGORY TO CI-TXN-CATEGORY.
011400 0200-EXIT.
011500     EXIT.
011600
011700 0210-FIND-ACTIVE-ACCOUNT.
011800     PERFORM 0220-MATCH-ACTIVE-ACCOUNT THRU 0220-EXIT
011900         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
012000 0210-EXIT.
012100     EXIT.
012200
012300 0220-MATCH-ACTIVE-ACCOUNT.
012400     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
012500        AND TACC-IS-BLOCKED (WS-SCAN-IX) NOT = "Y"
012600        AND ACCT-NOT-FOUND
012700         MOVE WS-SCAN-IX TO WS-REQUESTER-ACCT-IX
012800         MOVE "Y" TO WS-ACCT-FOUND
012900     END-IF.
013000 0220-EXIT.
013100     EXIT.
013200
013300*    RATE TABLE: STANDARD 12%, PREMIUM 14%, VIP 16%.  ANY OTHER
013400*    TYPE CODE THAT SLIPS THROUGH THE FRONT END FALLS BACK TO
013500*    STANDARD, THE SAME AS THE ORIGINAL BANK6 DEFAULT BRANCH.
013600 0250-RATE-BY-TIER.
013700     IF REQ-DEP-TYPE = "standard"
013800         MOVE 0.12 TO WS-DEP-RATE
013900     ELSE
014000     IF REQ-DEP-TYPE = "premium"
014100         MOVE 0.14 TO WS-DEP-RATE
014200     ELSE
014300     IF REQ-DEP-TYPE = "vip"
014400         MOVE 0.16 TO WS-DEP-RATE
014500     ELSE
014600         MOVE 0.12 TO WS-DEP-RATE
014700     END-IF END-IF END-IF.
014800 0250-EXIT.
014900     EXIT.
015000
015100 0300-CREATE-DEPOSIT-RECORD.
015200     ADD 1 TO DEP-COUNT.
015300     SET DEP-IX TO DEP-COUNT.
015400     MOVE CI-NEXT-DEP-ID          TO TDEP-ID (DEP-IX).
015500     MOVE REQ-USER-ID             TO TDEP-USER-ID (DEP-IX).
015600     MOVE REQ-AMOUNT              TO TDEP-AMOUNT (DEP-IX).
015700     MOVE WS-DEP-RATE             TO TDEP-RATE (DEP-IX).
015800     MOVE REQ-DEP-TERM-MONTHS     TO TDEP-TERM-MONTHS (DEP-IX).
015900     MOVE REQ-DEP-TYPE            TO TDEP-TYPE (DEP-IX).
016000     MOVE CI-RUN-DATE             TO TDEP-START-DATE (DEP-IX).
016100     MOVE CI-RUN-DATE             TO WS-ADD-BASE-NUMERIC.
016200     MOVE REQ-DEP-TERM-MONTHS     TO WS-ADD-MONTHS-WANTED.
016300     CALL "BELDAT" USING BB-DATE-WORK-AREA.
016400     MOVE WS-ADD-RESULT-NUMERIC   TO TDEP-END-DATE (DEP-IX).
016500     MOVE "Y"                     TO TDEP-ACTIVE (DEP-IX).
016600     ADD 1 TO CI-NEXT-DEP-ID.
016700 0300-EXIT.
016800     EXIT.
016900
017000*    CLOSE A DEPOSIT EARLY.  MUST BELONG TO THE REQUESTER AND
017100*    STILL BE ACTIVE; ONLY THE PRINCIPAL COMES BACK, ACCRUED
017200*    INCOME IS FORFEIT ON AN EARLY CANCELLATION -- THE SAME
017300*    PENALTY THE OLD "PLAZO FIJO" CANCEL SCREEN CHARGED.
017400 0500-CLOSE-DEPOSIT.
017500     MOVE "N" TO WS-DEP-FOUND.
017600     MOVE ZERO TO WS-DEP-IX.
017700     PERFORM 0510-FIND-DEPOSIT THRU 0510-EXIT.
017800     IF DEP-NOT-FOUND
017900         MOVE "DECLINED" TO CI-DISPOSITION
018000         MOVE "DEPOSIT NOT FOUND" TO CI-REASON
018100         GO TO 0500-EXIT
018200     END-IF.
018300     MOVE "N" TO WS-ACCT-FOUND.
018400     MOVE ZERO TO WS-REQUESTER-ACCT-IX.
018500     PERFORM 0600-FIND-ANY-ACCOUNT THRU 0600-EXIT.
018600     IF ACCT-NOT-FOUND
018700         MOVE "DECLINED" TO CI-DISPOSITION
018800         MOVE "ACCOUNT NOT FOUND" TO CI-REASON
018900         GO TO 0500-EXIT
019000     END-IF.
019100     MOVE "N" TO TDEP-ACTIVE (WS-DEP-IX).
019200     ADD TDEP-AMOUNT (WS-DEP-IX)
019300         TO TACC-BALANCE (WS-REQUESTER-ACCT-IX).
019400     MOVE "APPROVED" TO CI-DISPOSITION.
019500     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
019600     MOVE TDEP-AMOUNT (WS-DEP-IX) TO CI-POSTED-AMOUNT.
019700     MOVE ZERO TO CI-TXN-FROM-ACC-ID.
019800     MOVE TACC-ID (WS-REQUESTER-ACCT-IX) TO CI-TXN-TO-ACC-ID.
019900     MOVE "Закрытие вклада (досрочно)" TO CI-TXN-CATEGORY.
020000 0500-EXIT.
020100     EXIT.
020200
020300 0510-FIND-DEPOSIT.
020400     PERFORM 0520-MATCH-DEPOSIT THRU 0520-EXIT
020500         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > DEP-COUNT.
020600 0510-EXIT.
020700     EXIT.
020800
020900 0520-MATCH-DEPOSIT.
021000     IF TDEP-ID (WS-SCAN-IX) = REQ-DEPOSIT-ID
021100        AND TDEP-USER-ID (WS-SCAN-IX) = REQ-USER-ID
021200        AND TDEP-IS-ACTIVE (WS-SCAN-IX)
021300        AND DEP-NOT-FOUND
021400         MOVE WS-SCAN-IX TO WS-DEP-IX
021500         MOVE "Y" TO WS-DEP-FOUND
021600     END-IF.
021700 0520-EXIT.
021800     EXIT.
021900
022000*    ON CLOSE, ANY ACCOUNT OF THE REQUESTER WILL DO -- BLOCKED
022100*    OR NOT -- SINCE WE ARE RETURNING FUNDS, NOT SPENDING THEM.
022200 0600-FIND-ANY-ACCOUNT.
022300     PERFORM 0610-MATCH-ANY-ACCOUNT THRU 0610-EXIT
022400         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
022500 0600-EXIT.
022600     EXIT.
022700
022800 0610-MATCH-ANY-ACCOUNT.
022900     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
023000        AND ACCT-NOT-FOUND
023100         MOVE WS-SCAN-IX TO WS-REQUESTER-ACCT-IX
023200         MOVE "Y" TO WS-ACCT-FOUND
023300     END-IF.
023400 0610-EXIT.
023500     EXIT.
023600
