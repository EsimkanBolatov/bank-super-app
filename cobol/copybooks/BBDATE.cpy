000100*****************************************************************
000200*  BBDATE.CPY                                                   *
000300*  BELLY BANK -- RUN-DATE AND DATE-ARITHMETIC WORK AREA.         *
000400*  MODELED ON THE PERIOD_BANK COMPUTE-STYLE DATE BUILD, BUT      *
000500*  TAKEN OFF THE SYSTEM CLOCK INSTEAD OF OPERATOR ENTRY.         *
000600*****************************************************************
000700*  04/14/01  JT   ORIGINAL WORK AREA FOR THE LOAN CALENDAR.      *
000800*  06/30/98  LQF  Y2K -- ADDED WS-CENTURY WINDOWING, SEE NOTE.   *
000900*                 NOTE: THIS ENTRY IS OUT OF DATE ORDER BECAUSE  *
001000*                 THE Y2K FIX WAS BACKDATED INTO THIS COPYBOOK   *
001100*                 WHEN IT WAS SPLIT OUT OF PERIOD_BANK IN 2001.  *
001200*  02/18/05  JT   ADDED WS-ADD-MONTHS WORK FIELDS FOR SCHEDULE.  *
001300*  03/11/08  LQF  DROPPED THE CALENDAR-MONTH ROLLOVER FIELDS.    *
001400*                 SCHEDULE DATES RUN ON A FLAT 30-DAY MONTH, NOT *
001500*                 A CALENDAR ONE -- SEE BELDAT REQ 6288.  BASE   *
001600*                 AND RESULT ARE NOW WORKED AS A SINGLE NUMERIC  *
001700*                 DAY COUNT SO BELDAT CAN DO THE JULIAN-DAY MATH *
001800*****************************************************************
001900 01  BB-DATE-WORK-AREA.
002000     05  WS-SYSTEM-DATE.
002100         10  WS-SYS-YY               PIC 9(2).
002200         10  WS-SYS-MM               PIC 9(2).
002300         10  WS-SYS-DD               PIC 9(2).
002400     05  WS-CENTURY                  PIC 9(2) COMP.
002500     05  WS-TODAY-CCYYMMDD.
002600         10  WS-TODAY-CC             PIC 9(2).
002700         10  WS-TODAY-YY             PIC 9(2).
002800         10  WS-TODAY-MM             PIC 9(2).
002900         10  WS-TODAY-DD             PIC 9(2).
003000     05  WS-TODAY-NUMERIC REDEFINES WS-TODAY-CCYYMMDD
003100                                  PIC 9(8).
003200*
003300*    30-DAY-MONTH DATE-ADD WORK FIELDS -- USED BY THE LOAN-
003400*    SCHEDULE, DEPOSIT-MATURITY AND POLICY-END-DATE BUILDERS.
003500*    POPULATED BY THE CALLER, RESOLVED BY BELDAT (JULIAN-DAY
003600*    ARITHMETIC), READ BACK BY THE CALLER AFTER THE CALL.
003700*
003800     05  WS-ADD-BASE-CCYYMMDD.
003900         10  WS-ADD-BASE-CC          PIC 9(2).
004000         10  WS-ADD-BASE-YY          PIC 9(2).
004100         10  WS-ADD-BASE-MM          PIC 9(2).
004200         10  WS-ADD-BASE-DD          PIC 9(2).
004300     05  WS-ADD-BASE-NUMERIC REDEFINES WS-ADD-BASE-CCYYMMDD
004400                                  PIC 9(8).
004500     05  WS-ADD-MONTHS-WANTED        PIC 9(3) COMP.
004600     05  WS-ADD-RESULT-CCYYMM.
004700         10  WS-ADD-RESULT-CC        PIC 9(2).
004800         10  WS-ADD-RESULT-YY        PIC 9(2).
004900         10  WS-ADD-RESULT-MM        PIC 9(2).
005000         10  WS-ADD-RESULT-DD        PIC 9(2).
005100     05  WS-ADD-RESULT-NUMERIC REDEFINES WS-ADD-RESULT-CCYYMM
005200                                  PIC 9(8).
