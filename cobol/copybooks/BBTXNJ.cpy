000100*****************************************************************
000200*  BBTXNJ.CPY                                                   *
000300*  BELLY BANK -- TRANSACTION JOURNAL RECORD (TRANSACTIONS FILE)  *
000400*  ONE 01-LEVEL PER POSTED MOVEMENT.  JOURNAL ORDER.             *
000500*****************************************************************
000600*  03/02/94  RSM  ORIGINAL LAYOUT, TXN-CATEGORY WAS X(59).       *
000700*  09/09/97  RSM  WIDENED TXN-CATEGORY TO X(60) FOR THE LONGER   *
000800*                 "PEREVOD NA KARTU DRUGOVO BANKA" DESCRIPTIONS; *
000900*                 JCL LRECL=104 ON THE OLD DD WAS NOT REPUNCHED. *
001000*                 TRUE RECORD IS THEREFORE 105, NOT 104 -- SEE   *
001100*                 OPS RUNBOOK NOTE ON DD BBTXNOUT.               *
001200*  06/30/98  LQF  Y2K -- TXN-DATE ALREADY 8-DIGIT, NO-OP.        *
001300*****************************************************************
001400 01  BB-TRANSACTION-RECORD.
001500     05  TXN-ID                      PIC 9(9).
001600     05  TXN-FROM-ACC-ID             PIC 9(9).
001700     05  TXN-TO-ACC-ID               PIC 9(9).
001800     05  TXN-AMOUNT                  PIC S9(8)V99.
001900     05  TXN-CATEGORY                PIC X(60).
002000     05  TXN-DATE                    PIC 9(8).
002100     05  FILLER                      PIC X(1).
