000100*    BELLY BANK CORE PROCESSING -- LOAN ORIGINATION ENGINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELLN.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 11/02/95.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELLN -- LOAN ORIGINATION ENGINE.  CALLED BY BELMAIN FOR      *
001300*  EVERY REQ-TYPE "LN" REQUEST.  COMPUTES THE ANNUITY PAYMENT,   *
001400*  OPENS THE LOAN AND ITS FULL PAYMENT SCHEDULE, AND CREDITS     *
001500*  THE PRINCIPAL TO THE BORROWER'S ACCOUNT.                      *
001600*****************************************************************
001700*  CHANGE LOG.
001800*  11/02/95  RSM  ORIGINAL VERSION -- CARRIED THE OLD BANK9      *
001900*                 "SIMULAR PRESTAMO" ANNUITY MATH FORWARD ONTO   *
002000*                 THE SHARED ACCOUNT TABLES.                     *
002100*  02/06/96  RSM  ADDED THE "RED" LOAN TYPE (ZERO-INTEREST       *
002200*                 PROMOTIONAL LINE) -- PAYMENT = PRINCIPAL / N.  *
002300*  06/30/98  LQF  Y2K -- SCHEDULE DUE DATES NOW BUILT THROUGH    *
002400*                 THE CENTURY-SAFE ADD-MONTHS LOGIC BELOW,       *
002500*                 REPLACING THE OLD TWO-DIGIT YEAR ROLL.         *
002600*  01/22/02  JT   MOVED MASTER TABLES TO BBTABS COPYBOOK.        *
002700*  02/18/05  JT   BROUGHT UP TO THE BBRSLT CALL INTERFACE AND    *
002800*                 THE CI-NEXT-LOAN-ID / CI-NEXT-TXN-ID SCHEME,   *
002900*                 REQ 5190.                                      *
003000*  03/11/08  LQF  REQ 6288 -- SCHEDULE DATES NOW BUILT BY BELDAT.*
003100*                 THE OLD ADD-MONTHS PARAGRAPHS HERE ROLLED THE  *
003200*                 CALENDAR MONTH, WHICH IS NOT THE SAME AS A     *
003300*                 FLAT 30 DAYS -- REMOVED IN FAVOR OF THE SHARED *
003400*                 JULIAN-DAY ROUTINE, SEE BELDAT.                *
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  WS-ACCT-FOUND                PIC X(1).
004500     88  ACCT-FOUND                     VALUE "Y".
004600     88  ACCT-NOT-FOUND                  VALUE "N".
004700 77  WS-BORROWER-ACCT-IX          PIC 9(4) COMP.
004800 77  WS-SCAN-IX                   PIC 9(4) COMP.
004900
005000*    ANNUITY WORK FIELDS.  m = MONTHLY RATE, F = (1+m) ** n BUILT
005100*    BY REPEATED MULTIPLICATION (NO FUNCTION EXPONENTIATION IN
005200*    THIS COMPILER'S APPROVED VERB LIST) SO THE PAYMENT COMES OUT
005300*    P * m * F / (F - 1), THE ALGEBRAIC TWIN OF P*m/(1-(1+m)**-n)
005400*    THAT AVOIDS A NEGATIVE EXPONENT.
005500 01  WS-MONTHLY-RATE               PIC S9V9(6).
005600 01  WS-COMPOUND-FACTOR           PIC S9(5)V9(8).
005700 77  WS-MONTH-CTR                 PIC 9(3) COMP.
005800 01  WS-PAYMENT                   PIC S9(8)V99.
005900
006000 77  WS-INSTALL-CTR                PIC 9(3) COMP.
006100
006200 01  WS-JOURNAL-CATEGORY           PIC X(60).
006300
006400 LINKAGE SECTION.
006500     COPY BBTABS.
006600     COPY BBREQO.
006700     COPY BBRSLT.
006800     COPY BBDATE.
006900
007000 PROCEDURE DIVISION USING BB-MASTER-TABLES BB-REQUEST-RECORD
007100                           BB-CALL-INTERFACE BB-DATE-WORK-AREA.
007200*
007300 0100-MAINLINE.
007400     MOVE "N" TO WS-ACCT-FOUND.
007500     MOVE ZERO TO WS-BORROWER-ACCT-IX.
007600     PERFORM 0200-FIND-ACCOUNT THRU 0200-EXIT.
007700     IF ACCT-NOT-FOUND
007800         MOVE "DECLINED" TO CI-DISPOSITION
007900         MOVE "ACCOUNT NOT FOUND" TO CI-REASON
008000         GO TO 0100-EXIT
008100     END-IF.
008200     PERFORM 0300-COMPUTE-PAYMENT THRU 0300-EXIT.
008300     PERFORM 0400-CREATE-LOAN-RECORD THRU 0400-EXIT.
008400     PERFORM 0500-BUILD-SCHEDULE THRU 0500-EXIT.
008500     PERFORM 0700-POST-LOAN THRU 0700-EXIT.
008600 0100-EXIT.
008700     EXIT PROGRAM.
008800
008900*    REQUESTER MUST HAVE AN ACCOUNT -- ANY ONE, FIRST BY KEY.
009000*    NO BLOCK CHECK: THE SOURCE SYSTEM CREDITS THE PRINCIPAL
009100*    REGARDLESS OF CARD-BLOCK STATUS ON THE LOAN PATH.
009200 0200-FIND-ACCOUNT.
009300     PERFORM 0210-MATCH-ACCOUNT THRU 0210-EXIT
009400         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
009500 0200-EXIT.
009600     EXIT.
009700
009800 0210-MATCH-ACCOUNT.
009900     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
010000        AND ACCT-NOT-FOUND
010100         MOVE WS-SCAN-IX TO WS-BORROWER-ACCT-IX
010200         MOVE "Y" TO WS-ACCT-FOUND
010300     END-IF.
010400 0210-EXIT.
010500     EXIT.
010600
010700*    ANNUITY PAYMENT.  CREDIT TYPE: 15% ANNUAL, 1.25% MONTHLY.
010800*    RED TYPE: ZERO-INTEREST PROMOTIONAL LINE, STRAIGHT DIVISION.
010900 0300-COMPUTE-PAYMENT.
011000     IF REQ-LOAN-IS-RED
011100         COMPUTE WS-PAYMENT ROUNDED = REQ-AMOUNT / REQ-TERM-MONTHS
011200     ELSE
011300         COMPUTE WS-MONTHLY-RATE = 0.15 / 12
011400         MOVE 1 TO WS-COMPOUND-FACTOR
011500         PERFORM 0310-COMPOUND-ONE-MONTH THRU 0310-EXIT
011600             VARYING WS-MONTH-CTR FROM 1 BY 1
011700                 UNTIL WS-MONTH-CTR > REQ-TERM-MONTHS
011800         COMPUTE WS-PAYMENT ROUNDED =
011900             REQ-AMOUNT * WS-MONTHLY-RATE * WS-COMPOUND-FACTOR /
012000                 (WS-COMPOUND-FACTOR - 1)
012100     END-IF.
012200 0300-EXIT.
012300     EXIT.
012400
012500 0310-COMPOUND-ONE-MONTH.
012600     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
012700         WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
012800 0310-EXIT.
012900     EXIT.
013000
013100 0400-CREATE-LOAN-RECORD.
013200     ADD 1 TO LN-COUNT.
013300     SET LN-IX TO LN-COUNT.
013400     MOVE CI-NEXT-LOAN-ID       TO TLN-ID (LN-IX).
013500     MOVE REQ-USER-ID           TO TLN-USER-ID (LN-IX).
013600     MOVE REQ-AMOUNT            TO TLN-AMOUNT (LN-IX).
013700     MOVE REQ-TERM-MONTHS       TO TLN-TERM-MONTHS (LN-IX).
013800     MOVE WS-PAYMENT            TO TLN-MONTHLY-PAYMENT (LN-IX).
013900     MOVE REQ-LOAN-TYPE         TO TLN-TYPE (LN-IX).
014000     MOVE CI-RUN-DATE           TO TLN-CREATED (LN-IX).
014100     MOVE "Y"                   TO TLN-ACTIVE (LN-IX).
014200     ADD 1 TO CI-NEXT-LOAN-ID.
014300 0400-EXIT.
014400     EXIT.
014500
014600*    FULL PAYMENT CALENDAR, INSTALLMENT DUE AT ORIGINATION DATE
014700*    PLUS 30 * I DAYS -- ONE "MONTH" IN THIS SHOP IS TAKEN AS A
014800*    FLAT 30 DAYS, NOT A CALENDAR MONTH, SO EACH DUE DATE GOES
014900*    OUT TO BELDAT FOR THE DAY-FOR-DAY ARITHMETIC, REQ 6288.
015000 0500-BUILD-SCHEDULE.
015100     PERFORM 0510-BUILD-ONE-INSTALLMENT THRU 0510-EXIT
015200         VARYING WS-INSTALL-CTR FROM 1 BY 1
015300             UNTIL WS-INSTALL-CTR > REQ-TERM-MONTHS.
015400 0500-EXIT.
015500     EXIT.
015600
015700 0510-BUILD-ONE-INSTALLMENT.
015800     MOVE CI-RUN-DATE TO WS-ADD-BASE-NUMERIC.
015900     MOVE WS-INSTALL-CTR TO WS-ADD-MONTHS-WANTED.
016000     CALL "BELDAT" USING BB-DATE-WORK-AREA.
016100     ADD 1 TO LS-COUNT.
016200     SET LS-IX TO LS-COUNT.
016300     MOVE TLN-ID (LN-IX)          TO TLS-LOAN-ID (LS-IX).
016400     MOVE WS-INSTALL-CTR          TO TLS-SEQ (LS-IX).
016500     MOVE WS-ADD-RESULT-NUMERIC   TO TLS-DUE-DATE (LS-IX).
016600     MOVE WS-PAYMENT              TO TLS-AMOUNT (LS-IX).
016700     MOVE "N"                     TO TLS-PAID (LS-IX).
016800 0510-EXIT.
016900     EXIT.
017000
017100
017200*    CREDIT THE PRINCIPAL AND JOURNAL.  RED-TYPE LOANS CARRY
017300*    THEIR OWN CATEGORY SO OPS CAN TRACK THE PROMOTIONAL BOOK.
017400 0700-POST-LOAN.
017500     ADD REQ-AMOUNT TO TACC-BALANCE (WS-BORROWER-ACCT-IX).
017600     IF REQ-LOAN-IS-RED
017700         MOVE "Зачисление Belly Red" TO WS-JOURNAL-CATEGORY
017800     ELSE
017900         MOVE "Зачисление Кредита" TO WS-JOURNAL-CATEGORY
018000     END-IF.
018100     MOVE "APPROVED" TO CI-DISPOSITION.
018200     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
018300     MOVE REQ-AMOUNT TO CI-POSTED-AMOUNT.
018400     MOVE ZERO TO CI-TXN-FROM-ACC-ID.
018500     MOVE TACC-ID (WS-BORROWER-ACCT-IX) TO CI-TXN-TO-ACC-ID.
018600     MOVE WS-JOURNAL-CATEGORY TO CI-TXN-CATEGORY.
018700 0700-EXIT.
018800     EXIT.
