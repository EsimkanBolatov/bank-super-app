000100*    BELLY BANK CORE PROCESSING -- P2P TRANSFER ENGINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELTRF.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELTRF -- P2P TRANSFER ENGINE.  CALLED BY BELMAIN FOR EVERY  *
001300*  REQ-TYPE "TR" REQUEST.  RESOLVES SENDER AND RECIPIENT OUT OF *
001400*  THE SHARED ACCOUNT/USER TABLES, VALIDATES FUNDS AND BLOCK    *
001500*  STATUS, AND POSTS THE BALANCE MOVEMENT DIRECTLY IN THE       *
001600*  CALLER'S TABLES (COBOL PASSES GROUP ITEMS BY REFERENCE).     *
001700*****************************************************************
001800*  CHANGE LOG.
001900*  03/02/94  RSM  ORIGINAL VERSION, CARVED OUT OF BANK10'S       *
002000*                 TRANSFERENCIA PARAGRAPH WHEN THE REQUEST FILE  *
002100*                 REPLACED THE PENDING-TRANSFERS INDEXED FILE.   *
002200*  09/14/94  RSM  ADDED CARD-NUMBER RECIPIENT LOOKUP; ORIGINAL   *
002300*                 ONLY MATCHED BY DESTINATION ACCOUNT NUMBER.    *
002400*  07/19/96  RSM  ADDED PHONE-NUMBER RECIPIENT LOOKUP AND THE    *
002500*                 NORMALIZATION RULES IN 0500-NORMALIZE-PHONE.   *
002600*  01/22/02  JT   ADDED EXTERNAL-CARD PATH (RECIPIENT OUTSIDE    *
002700*                 THE BANK) -- PRIOR VERSION REJECTED THESE.     *
002800*  06/30/98  LQF  Y2K -- NO DATE ARITHMETIC IN THIS MODULE.      *
002900*  02/18/05  JT   BROUGHT UP TO THE BBRSLT CALL INTERFACE, REQ   *
003000*                 5190 -- WAS RETURNING RESULT IN 88-LEVELS ON   *
003100*                 THE REQUEST RECORD ITSELF BEFORE THIS.         *
003200*  02/14/11  LQF  STANDARDS AUDIT -- SUBSCRIPTS DECLARED 77-     *
003300*                 LEVEL PER THE CURRENT CODING STANDARD RATHER   *
003400*                 THAN AS BARE 01-LEVEL ITEMS.  NO LOGIC CHANGE. *
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  WS-SENDER-FOUND              PIC X(1).
004500     88  SENDER-FOUND                   VALUE "Y".
004600     88  SENDER-NOT-FOUND                VALUE "N".
004700 01  WS-RECIPIENT-FOUND           PIC X(1).
004800     88  RECIPIENT-FOUND                VALUE "Y".
004900     88  RECIPIENT-NOT-FOUND             VALUE "N".
005000 01  WS-RECIPIENT-IS-EXTERNAL     PIC X(1).
005100     88  RECIPIENT-EXTERNAL              VALUE "Y".
005200     88  RECIPIENT-INTERNAL              VALUE "N".
005300
005400 77  WS-SENDER-ACCT-IX            PIC 9(4) COMP.
005500 77  WS-RECIP-ACCT-IX             PIC 9(4) COMP.
005600 77  WS-SCAN-IX                   PIC 9(4) COMP.
005700 77  WS-RECIP-USER-IX             PIC 9(4) COMP.
005800
005900 01  WS-TO-CARD-TRIMMED           PIC X(30).
006000 01  WS-TO-PHONE-NORMAL           PIC X(15).
006100 01  WS-CARD-CHAR REDEFINES WS-TO-CARD-TRIMMED.
006200     05  WS-CARD-CHAR-TBL OCCURS 30 TIMES PIC X(1).
006300 77  WS-CARD-SCAN-IX              PIC 9(2) COMP.
006400 77  WS-CARD-OUT-IX               PIC 9(2) COMP.
006500
006600 01  WS-LAST-4-OF-CARD            PIC X(4).
006700 01  WS-CATEGORY-BUILD            PIC X(60).
006800
006900 LINKAGE SECTION.
007000     COPY BBTABS.
007100     COPY BBREQO.
007200     COPY BBRSLT.
007300     COPY BBDATE.
007400
007500 PROCEDURE DIVISION USING BB-MASTER-TABLES BB-REQUEST-RECORD
007600                           BB-CALL-INTERFACE BB-DATE-WORK-AREA.
007700*
007800 0100-MAINLINE.
007900     MOVE "N" TO WS-SENDER-FOUND.
008000     MOVE "N" TO WS-RECIPIENT-FOUND.
008100     MOVE "N" TO WS-RECIPIENT-IS-EXTERNAL.
008200     MOVE ZERO TO WS-SENDER-ACCT-IX WS-RECIP-ACCT-IX.
008300     PERFORM 0200-FIND-SENDER THRU 0200-EXIT.
008400     IF SENDER-NOT-FOUND
008500         MOVE "DECLINED" TO CI-DISPOSITION
008600         MOVE "NO SENDER ACCOUNT" TO CI-REASON
008700         GO TO 0100-EXIT
008800     END-IF.
008900     IF TACC-IS-BLOCKED (WS-SENDER-ACCT-IX)
009000         MOVE "DECLINED" TO CI-DISPOSITION
009100         MOVE "CARD BLOCKED" TO CI-REASON
009200         GO TO 0100-EXIT
009300     END-IF.
009400     IF TACC-BALANCE (WS-SENDER-ACCT-IX) < REQ-AMOUNT
009500         MOVE "DECLINED" TO CI-DISPOSITION
009600         MOVE "INSUFFICIENT FUNDS" TO CI-REASON
009700         GO TO 0100-EXIT
009800     END-IF.
009900     PERFORM 0300-FIND-RECIPIENT THRU 0300-EXIT.
010000     IF RECIPIENT-EXTERNAL
010100         PERFORM 0600-POST-EXTERNAL THRU 0600-EXIT
010200         GO TO 0100-EXIT
010300     END-IF.
010400     IF RECIPIENT-NOT-FOUND
010500         MOVE "DECLINED" TO CI-DISPOSITION
010600         MOVE "RECIPIENT NOT FOUND" TO CI-REASON
010700         GO TO 0100-EXIT
010800     END-IF.
010900     IF TACC-ID (WS-SENDER-ACCT-IX) = TACC-ID (WS-RECIP-ACCT-IX)
011000         MOVE "DECLINED" TO CI-DISPOSITION
011100         MOVE "SAME ACCOUNT" TO CI-REASON
011200         GO TO 0100-EXIT
011300     END-IF.
011400     PERFORM 0700-POST-INTERNAL THRU 0700-EXIT.
011500 0100-EXIT.
011600     EXIT PROGRAM.
011700
011800*    SENDER RESOLUTION: EXPLICIT REQ-FROM-ACC-ID IF GIVEN AND IT
011900*    BELONGS TO THE REQUESTER, OTHERWISE THE REQUESTER'S FIRST
012000*    (LOWEST-ID) NON-BLOCKED ACCOUNT.
012100 0200-FIND-SENDER.
012200     IF REQ-FROM-ACC-ID > 0
012300         PERFORM 0210-MATCH-EXPLICIT-SENDER THRU 0210-EXIT
012400             VARYING WS-SCAN-IX FROM 1 BY 1
012500                     UNTIL WS-SCAN-IX > ACCT-COUNT
012600     ELSE
012700         PERFORM 0220-MATCH-DEFAULT-SENDER THRU 0220-EXIT
012800             VARYING WS-SCAN-IX FROM 1 BY 1
012900                     UNTIL WS-SCAN-IX > ACCT-COUNT
013000     END-IF.
013100 0200-EXIT.
013200     EXIT.
013300
013400 0210-MATCH-EXPLICIT-SENDER.
013500     IF TACC-ID (WS-SCAN-IX) = REQ-FROM-ACC-ID
013600        AND TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
013700         MOVE WS-SCAN-IX TO WS-SENDER-ACCT-IX
013800         MOVE "Y" TO WS-SENDER-FOUND
013900     END-IF.
014000 0210-EXIT.
014100     EXIT.
014200
014300 0220-MATCH-DEFAULT-SENDER.
014400     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
014500        AND NOT TACC-IS-BLOCKED (WS-SCAN-IX)
014600        AND SENDER-NOT-FOUND
014700         MOVE WS-SCAN-IX TO WS-SENDER-ACCT-IX
014800         MOVE "Y" TO WS-SENDER-FOUND
014900     END-IF.
015000 0220-EXIT.
015100     EXIT.
015200
015300*    RECIPIENT RESOLUTION -- CARD FIRST, THEN PHONE.  A CARD
015400*    THAT MATCHES NO ACCOUNT ON FILE IS AN *EXTERNAL* TRANSFER,
015500*    NOT A REJECT; A PHONE THAT MATCHES NO USER IS A REJECT.
015600 0300-FIND-RECIPIENT.
015700     IF REQ-TO-CARD NOT = SPACES
015800         PERFORM 0400-TRIM-CARD THRU 0400-EXIT
015900         PERFORM 0310-MATCH-CARD THRU 0310-EXIT
016000             VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT
016100         IF RECIPIENT-NOT-FOUND
016200             MOVE "Y" TO WS-RECIPIENT-IS-EXTERNAL
016300         END-IF
016400     ELSE
016500         IF REQ-TO-PHONE NOT = SPACES
016600             PERFORM 0500-NORMALIZE-PHONE THRU 0500-EXIT
016700             MOVE ZERO TO WS-RECIP-USER-IX
016800             PERFORM 0320-MATCH-PHONE-USER THRU 0320-EXIT
016900                 VARYING WS-SCAN-IX FROM 1 BY 1
017000                     UNTIL WS-SCAN-IX > USER-COUNT
017100             IF WS-RECIP-USER-IX NOT = ZERO
017200                 PERFORM 0330-MATCH-PHONE-ACCT THRU 0330-EXIT
017300                     VARYING WS-SCAN-IX FROM 1 BY 1
017400                         UNTIL WS-SCAN-IX > ACCT-COUNT
017500             END-IF
017600         END-IF
017700     END-IF.
017800 0300-EXIT.
017900     EXIT.
018000
018100 0310-MATCH-CARD.
018200     IF TACC-CARD-NUMBER (WS-SCAN-IX) = WS-TO-CARD-TRIMMED
018300        AND RECIPIENT-NOT-FOUND
018400         MOVE WS-SCAN-IX TO WS-RECIP-ACCT-IX
018500         MOVE "Y" TO WS-RECIPIENT-FOUND
018600     END-IF.
018700 0310-EXIT.
018800     EXIT.
018900
019000 0320-MATCH-PHONE-USER.
019100     IF TUSR-PHONE (WS-SCAN-IX) = WS-TO-PHONE-NORMAL
019200        AND WS-RECIP-USER-IX = ZERO
019300         MOVE WS-SCAN-IX TO WS-RECIP-USER-IX
019400     END-IF.
019500 0320-EXIT.
019600     EXIT.
019700
019800 0330-MATCH-PHONE-ACCT.
019900     IF TACC-USER-ID (WS-SCAN-IX) = TUSR-ID (WS-RECIP-USER-IX)
020000        AND RECIPIENT-NOT-FOUND
020100         MOVE WS-SCAN-IX TO WS-RECIP-ACCT-IX
020200         MOVE "Y" TO WS-RECIPIENT-FOUND
020300     END-IF.
020400 0330-EXIT.
020500     EXIT.
020600
020700*    CARD NUMBERS ARE COMPARED WITH EMBEDDED SPACES STRIPPED.
020800*    WE LEFT-JUSTIFY THE SURVIVING CHARACTERS INTO A FRESH
020900*    30-BYTE FIELD, CHARACTER BY CHARACTER -- UNSTRING IS NOT
021000*    ON THIS SHOP'S APPROVED VERB LIST FOR NEW BATCH WORK,
021100*    SO THIS WALKS THE FIELD ONE BYTE AT A TIME INSTEAD.
021200 0400-TRIM-CARD.
021300     MOVE REQ-TO-CARD TO WS-TO-CARD-TRIMMED.
021400     MOVE SPACES TO WS-TO-CARD-TRIMMED.
021500     MOVE 0 TO WS-CARD-OUT-IX.
021600     PERFORM 0410-TRIM-ONE-CARD-CHAR THRU 0410-EXIT
021700         VARYING WS-CARD-SCAN-IX FROM 1 BY 1
021800             UNTIL WS-CARD-SCAN-IX > 30.
021900 0400-EXIT.
022000     EXIT.
022100 
022200 0410-TRIM-ONE-CARD-CHAR.
022300     IF REQ-TO-CARD (WS-CARD-SCAN-IX:1) NOT = " "
022400         ADD 1 TO WS-CARD-OUT-IX
022500         MOVE REQ-TO-CARD (WS-CARD-SCAN-IX:1)
022600             TO WS-CARD-CHAR-TBL (WS-CARD-OUT-IX)
022700     END-IF.
022800 0410-EXIT.
022900     EXIT.
023000 
023100*    PHONE NORMALIZATION -- STRIP SPACES/PARENS/HYPHENS, THEN
023200*    A LEADING "+7" OR "7" BECOMES "8" (BELLY BANK'S DOMESTIC
023300*    DIALING CONVENTION).  BUILT THE SAME CHARACTER-WALK WAY
023400*    AS 0400-TRIM-CARD ABOVE FOR CONSISTENCY.
023500 0500-NORMALIZE-PHONE.
023600     MOVE SPACES TO WS-TO-PHONE-NORMAL.
023700     MOVE 0 TO WS-CARD-OUT-IX.
023800     PERFORM 0510-NORMALIZE-ONE-PHONE-CHAR THRU 0510-EXIT
023900         VARYING WS-CARD-SCAN-IX FROM 1 BY 1
024000             UNTIL WS-CARD-SCAN-IX > 15.
024100     IF WS-TO-PHONE-NORMAL (1:2) = "+7"
024200         MOVE "8" TO WS-TO-PHONE-NORMAL (1:1)
024300         MOVE WS-TO-PHONE-NORMAL (3:13) TO WS-TO-PHONE-NORMAL (2:13)
024400         MOVE SPACE TO WS-TO-PHONE-NORMAL (15:1)
024500     ELSE
024600         IF WS-TO-PHONE-NORMAL (1:1) = "7"
024700             MOVE "8" TO WS-TO-PHONE-NORMAL (1:1)
024800         END-IF
024900     END-IF.
025000 0500-EXIT.
025100     EXIT.
025200 
025300 0510-NORMALIZE-ONE-PHONE-CHAR.
025400     IF REQ-TO-PHONE (WS-CARD-SCAN-IX:1) NOT = " "
025500        AND REQ-TO-PHONE (WS-CARD-SCAN-IX:1) NOT = "("
025600        AND REQ-TO-PHONE (WS-CARD-SCAN-IX:1) NOT = ")"
025700        AND REQ-TO-PHONE (WS-CARD-SCAN-IX:1) NOT = "-"
025800         ADD 1 TO WS-CARD-OUT-IX
025900         MOVE REQ-TO-PHONE (WS-CARD-SCAN-IX:1)
026000             TO WS-TO-PHONE-NORMAL (WS-CARD-OUT-IX:1)
026100     END-IF.
026200 0510-EXIT.
026300     EXIT.
026400
026500*    EXTERNAL TRANSFER: SENDER DEBITED, NO INTERNAL CREDIT.
026600 0600-POST-EXTERNAL.
026700     SUBTRACT REQ-AMOUNT FROM TACC-BALANCE (WS-SENDER-ACCT-IX).
026800     MOVE REQ-TO-CARD (27:4) TO WS-LAST-4-OF-CARD.
026900     STRING "Перевод на карту другого банка: "
027000             DELIMITED BY SIZE
027100             WS-LAST-4-OF-CARD DELIMITED BY SIZE
027200             INTO WS-CATEGORY-BUILD.
027300     MOVE "APPROVED" TO CI-DISPOSITION.
027400     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
027500     MOVE REQ-AMOUNT TO CI-POSTED-AMOUNT.
027600     MOVE TACC-ID (WS-SENDER-ACCT-IX) TO CI-TXN-FROM-ACC-ID.
027700     MOVE ZERO TO CI-TXN-TO-ACC-ID.
027800     MOVE WS-CATEGORY-BUILD TO CI-TXN-CATEGORY.
027900 0600-EXIT.
028000     EXIT.
028100
028200*    INTERNAL TRANSFER: DEBIT SENDER, CREDIT RECIPIENT.
028300 0700-POST-INTERNAL.
028400     SUBTRACT REQ-AMOUNT FROM TACC-BALANCE (WS-SENDER-ACCT-IX).
028500     ADD REQ-AMOUNT TO TACC-BALANCE (WS-RECIP-ACCT-IX).
028600     MOVE "APPROVED" TO CI-DISPOSITION.
028700     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
028800     MOVE REQ-AMOUNT TO CI-POSTED-AMOUNT.
028900     MOVE TACC-ID (WS-SENDER-ACCT-IX) TO CI-TXN-FROM-ACC-ID.
029000     MOVE TACC-ID (WS-RECIP-ACCT-IX)  TO CI-TXN-TO-ACC-ID.
029100     MOVE "Transfer P2P" TO CI-TXN-CATEGORY.
029200 0700-EXIT.
029300     EXIT.
