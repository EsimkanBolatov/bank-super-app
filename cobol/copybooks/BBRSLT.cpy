000100*****************************************************************
000200*  BBRSLT.CPY                                                   *
000300*  BELLY BANK -- ENGINE CALL INTERFACE (LINKAGE PASS-THRU)       *
000400*  BELMAIN PASSES ONE OF THESE TO EACH BEL-xxx ENGINE FOR EVERY  *
000500*  REQUEST-IN RECORD.  THE ENGINE FILLS IN THE DISPOSITION AND   *
000600*  TXN-ID FIELDS AND HANDS IT BACK FOR THE REPORT LINE.          *
000700*****************************************************************
000800*  03/02/94  RSM  ORIGINAL LAYOUT, CARRIED TNUM ON BANK1 MODEL.  *
000900*  01/22/02  JT   ADDED CI-REASON FOR DECLINED-REQUEST DETAIL.   *
001000*  09/03/03  JT   ADDED CI-NEXT-TXN-ID, TXN NUMBERING MOVED UP   *
001100*                 OUT OF THE ENGINES AND INTO BELMAIN.           *
001200*****************************************************************
001300 01  BB-CALL-INTERFACE.
001400     05  CI-RUN-DATE                 PIC 9(8).
001500     05  CI-NEXT-TXN-ID              PIC 9(9).
001600     05  CI-NEXT-LOAN-ID             PIC 9(9).
001700     05  CI-NEXT-DEP-ID              PIC 9(9).
001800     05  CI-NEXT-INS-ID              PIC 9(9).
001900     05  CI-DISPOSITION              PIC X(8).
002000         88  CI-APPROVED                    VALUE "APPROVED".
002100         88  CI-DECLINED                    VALUE "DECLINED".
002200     05  CI-REASON                   PIC X(30).
002300     05  CI-POSTED-TXN-ID            PIC 9(9).
002400     05  CI-POSTED-AMOUNT            PIC S9(8)V99.
002500     05  CI-TXN-FROM-ACC-ID          PIC 9(9).
002600     05  CI-TXN-TO-ACC-ID            PIC 9(9).
002700     05  CI-TXN-CATEGORY             PIC X(60).
002800     05  FILLER                      PIC X(4).
