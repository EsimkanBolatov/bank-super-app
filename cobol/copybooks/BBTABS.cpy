000100*****************************************************************
000200*  BBTABS.CPY                                                   *
000300*  BELLY BANK -- IN-MEMORY MASTER/PRODUCT TABLES.                *
000400*  THE SHOP KEPT MOVIMIENTOS/TRANSFERENCIAS AS INDEXED FILES;    *
000500*  BELLY BANK'S SOURCE SYSTEM KEEPS THEM AS DB TABLES KEYED BY   *
000600*  SURROGATE ID, SO WE LOAD THE MASTERS ONCE AND WALK THEM HERE  *
000700*  INSTEAD OF RE-READING AN INDEXED FILE PER LOOKUP.  IF A RUN   *
000800*  ABENDS ON A SUBSCRIPT-RANGE ERROR, BUMP THE OCCURS BELOW AND  *
000900*  RECOMPILE -- SEE OPS RUNBOOK SECTION 4.                       *
001000*****************************************************************
001100*  03/02/94  RSM  ORIGINAL TABLES -- ACCOUNT AND USER ONLY.      *
001200*  07/19/96  RSM  ADDED DEPOSIT-TABLE FOR THE NEW MODULE.        *
001300*  01/22/02  JT   ADDED INSURANCE-TABLE, REQ 3308.               *
001400*  04/14/01  JT   ADDED LOAN-TABLE/LOAN-SCHEDULE-TABLE.          *
001500*****************************************************************
001600 01  BB-MASTER-TABLES.
001700     05  ACCT-COUNT                  PIC 9(4) COMP.
001800     05  ACCOUNT-TABLE.
001900         10  ACCT-ENTRY OCCURS 2000 TIMES
002000                       INDEXED BY ACCT-IX.
002100             15  TACC-ID             PIC 9(9).
002200             15  TACC-USER-ID        PIC 9(9).
002300             15  TACC-CARD-NUMBER    PIC X(30).
002400             15  TACC-BALANCE        PIC S9(8)V99.
002500             15  TACC-CURRENCY       PIC X(3).
002600             15  TACC-BLOCKED        PIC X(1).
002700                 88  TACC-IS-BLOCKED       VALUE "Y".
002800     05  USER-COUNT                  PIC 9(4) COMP.
002900     05  USER-TABLE.
003000         10  USER-ENTRY OCCURS 2000 TIMES
003100                       INDEXED BY USER-IX.
003200             15  TUSR-ID             PIC 9(9).
003300             15  TUSR-PHONE          PIC X(15).
003400             15  TUSR-FULL-NAME      PIC X(40).
003500             15  TUSR-ROLE           PIC X(5).
003600     05  DEP-COUNT                   PIC 9(4) COMP.
003700     05  DEPOSIT-TABLE.
003800         10  DEP-ENTRY OCCURS 500 TIMES
003900                      INDEXED BY DEP-IX.
004000             15  TDEP-ID             PIC 9(9).
004100             15  TDEP-USER-ID        PIC 9(9).
004200             15  TDEP-AMOUNT         PIC S9(8)V99.
004300             15  TDEP-RATE           PIC S9V9(4).
004400             15  TDEP-TERM-MONTHS    PIC 9(3).
004500             15  TDEP-TYPE           PIC X(8).
004600             15  TDEP-START-DATE     PIC 9(8).
004700             15  TDEP-END-DATE       PIC 9(8).
004800             15  TDEP-ACTIVE         PIC X(1).
004900                 88  TDEP-IS-ACTIVE        VALUE "Y".
005000     05  INS-COUNT                   PIC 9(4) COMP.
005100     05  INSURANCE-TABLE.
005200         10  INS-ENTRY OCCURS 500 TIMES
005300                      INDEXED BY INS-IX.
005400             15  TINS-ID             PIC 9(9).
005500             15  TINS-USER-ID        PIC 9(9).
005600             15  TINS-TYPE           PIC X(8).
005700             15  TINS-COVERAGE       PIC S9(10)V99.
005800             15  TINS-MONTHLY-COST   PIC S9(8)V99.
005900             15  TINS-TERM-MONTHS    PIC 9(3).
006000             15  TINS-START-DATE     PIC 9(8).
006100             15  TINS-END-DATE       PIC 9(8).
006200             15  TINS-ACTIVE         PIC X(1).
006300                 88  TINS-IS-ACTIVE        VALUE "Y".
006400     05  LN-COUNT                    PIC 9(4) COMP.
006500     05  LOAN-TABLE.
006600         10  LN-ENTRY OCCURS 500 TIMES
006700                     INDEXED BY LN-IX.
006800             15  TLN-ID              PIC 9(9).
006900             15  TLN-USER-ID         PIC 9(9).
007000             15  TLN-AMOUNT          PIC S9(8)V99.
007100             15  TLN-TERM-MONTHS     PIC 9(3).
007200             15  TLN-MONTHLY-PAYMENT PIC S9(8)V99.
007300             15  TLN-TYPE            PIC X(6).
007400             15  TLN-CREATED         PIC 9(8).
007500             15  TLN-ACTIVE          PIC X(1).
007600                 88  TLN-IS-ACTIVE         VALUE "Y".
007700     05  LS-COUNT                    PIC 9(4) COMP.
007800     05  LOAN-SCHEDULE-TABLE.
007900         10  LS-ENTRY OCCURS 3000 TIMES
008000                     INDEXED BY LS-IX.
008100             15  TLS-LOAN-ID         PIC 9(9).
008200             15  TLS-SEQ             PIC 9(3).
008300             15  TLS-DUE-DATE        PIC 9(8).
008400             15  TLS-AMOUNT          PIC S9(8)V99.
008500             15  TLS-PAID            PIC X(1).
008600                 88  TLS-IS-UNPAID         VALUE "N".
