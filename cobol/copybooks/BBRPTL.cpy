000100*****************************************************************
000200*  BBRPTL.CPY                                                   *
000300*  BELLY BANK -- REPORT-WRITER CALL LINKAGE (BELMAIN TO BELRPT) *
000400*  ONE COMMON AREA, REDEFINED PER LINE TYPE, SO BELMAIN NEVER   *
000500*  HAS TO OPEN OR TOUCH THE PRINT FILE ITSELF.                  *
000600*****************************************************************
000700*  09/03/03  JT   ORIGINAL LINKAGE, DETAIL/BREAK/FINAL ONLY.    *
000800*  02/18/05  JT   ADDED DEP/LNC AREAS FOR THE CALENDAR SECTIONS.*
000900*****************************************************************
001000 01  BB-REPORT-LINKAGE.
001100     05  RL-FUNCTION                 PIC X(4).
001200         88  RL-OPEN                       VALUE "OPEN".
001300         88  RL-DETAIL                     VALUE "DET ".
001400         88  RL-BREAK                      VALUE "BRK ".
001500         88  RL-FINAL                      VALUE "FIN ".
001600         88  RL-DEP-HEAD                   VALUE "DEPH".
001700         88  RL-DEP-LINE                   VALUE "DEP ".
001800         88  RL-DEP-TOTAL                  VALUE "DEPT".
001900         88  RL-LOAN-HEAD                  VALUE "LNCH".
002000         88  RL-LOAN-LINE                  VALUE "LNC ".
002100         88  RL-LOAN-TOTAL                 VALUE "LNCT".
002200         88  RL-CLOSE                      VALUE "CLOS".
002300     05  RL-RUN-DATE                 PIC 9(8).
002400     05  RL-DETAIL-AREA.
002500         10  RL-REQ-TYPE             PIC X(2).
002600         10  RL-USER-ID              PIC 9(9).
002700         10  RL-AMOUNT               PIC S9(8)V99.
002800         10  RL-DISPOSITION          PIC X(8).
002900         10  RL-REASON               PIC X(30).
003000         10  RL-DESCRIPTION          PIC X(40).
003100     05  RL-BREAK-AREA REDEFINES RL-DETAIL-AREA.
003200         10  RL-BRK-TYPE             PIC X(2).
003300         10  RL-BRK-ACCEPTED         PIC 9(6) COMP.
003400         10  RL-BRK-REJECTED         PIC 9(6) COMP.
003500         10  RL-BRK-AMOUNT           PIC S9(9)V99.
003600         10  FILLER                  PIC X(65).
003700     05  RL-FINAL-AREA REDEFINES RL-DETAIL-AREA.
003800         10  RL-FIN-READ             PIC 9(6) COMP.
003900         10  RL-FIN-POSTED           PIC 9(6) COMP.
004000         10  RL-FIN-REJECTED         PIC 9(6) COMP.
004100         10  RL-FIN-DEBITS           PIC S9(9)V99.
004200         10  RL-FIN-CREDITS          PIC S9(9)V99.
004300         10  RL-FIN-JOURNAL          PIC 9(6) COMP.
004400         10  FILLER                  PIC X(62).
004500     05  RL-DEP-AREA REDEFINES RL-DETAIL-AREA.
004600         10  RL-DEP-ID               PIC 9(9).
004700         10  RL-DEP-OWNER            PIC 9(9).
004800         10  RL-DEP-PRINCIPAL        PIC S9(8)V99.
004900         10  RL-DEP-RATE             PIC S9V9(4).
005000         10  RL-DEP-INCOME           PIC S9(8)V99.
005100         10  FILLER                  PIC X(65).
005200     05  RL-LOAN-AREA REDEFINES RL-DETAIL-AREA.
005300         10  RL-LNC-LOAN-ID          PIC 9(9).
005400         10  RL-LNC-SEQ              PIC 9(3).
005500         10  RL-LNC-DUE-DATE         PIC 9(8).
005600         10  RL-LNC-AMOUNT           PIC S9(8)V99.
005700         10  FILLER                  PIC X(74).
005800     05  FILLER                      PIC X(4).
