000100*    BELLY BANK CORE PROCESSING -- MAIN BATCH DRIVER
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELMAIN.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELMAIN -- BELLY BANK CORE ACCOUNT-PROCESSING BATCH DRIVER.  *
001300*  LOADS THE USER AND ACCOUNT MASTERS, READS THE REQUEST FILE   *
001400*  IN ARRIVAL ORDER, DISPATCHES EACH REQUEST TO THE MATCHING    *
001500*  ENGINE SUBPROGRAM (BELTRF/BELSVC/BELLN/BELDEP/BELINS),       *
001600*  POSTS THE RESULT, AND DRIVES BELRPT FOR THE PRINT REPORT.    *
001700*  AT EOF, REWRITES THE ACCOUNT MASTER AND WRITES THE PRODUCT   *
001800*  FILES (LOANS, SCHEDULE, DEPOSITS, INSURANCE) IN FULL.        *
001900*****************************************************************
002000*  CHANGE LOG.
002100*  03/02/94  RSM  ORIGINAL DRIVER, MODELED ON THE ATM MENU      *
002200*                 DISPATCHER (BANK1) BUT DRIVEN OFF A REQUEST   *
002300*                 FILE INSTEAD OF A TERMINAL.                   *
002400*  09/14/94  RSM  ADDED SERVICE-PAYMENT DISPATCH (SV).          *
002500*  02/06/96  RSM  ADDED DEPOSIT ENGINE DISPATCH (DP/DC).        *
002600*  11/02/95  RSM  ADDED LOAN ENGINE DISPATCH (LN).              *
002700*  01/22/02  JT   ADDED INSURANCE ENGINE DISPATCH (IN/IC).      *
002800*  01/22/02  JT   MOVED CARD/PHONE LOOKUP TABLES OUT TO BBTABS  *
002900*                 COPYBOOK SO ALL FIVE ENGINES SHARE ONE COPY.  *
003000*  06/30/98  LQF  Y2K -- RUN DATE NOW BUILT WITH CENTURY        *
003100*                 WINDOWING IN 0300-GET-RUN-DATE.  PRIOR CODE   *
003200*                 ASSUMED 19 AND WOULD HAVE MISDATED EVERY      *
003300*                 SCHEDULE AND DEPOSIT MATURITY FROM 2000 ON.   *
003400*  09/03/03  JT   SPLIT REPORT WRITING OUT TO BELRPT, CALLED    *
003500*                 WITH BB-REPORT-LINKAGE, REQ 4471.             *
003600*  02/18/05  JT   ADDED CONTROL-BREAK ACCUMULATORS PER REQ TYPE *
003700*                 AND FINAL TOTALS, REQ 5190.                   *
003800*  05/09/04  JT   ADDED SUBSCRIPT-RANGE ABEND MESSAGE WHEN A    *
003900*                 MASTER TABLE FILLS, SEE BBTABS NOTE.          *
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT USERS-IN ASSIGN TO UT-S-USERSIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-USERS.
005200
005300     SELECT ACCOUNTS-IN ASSIGN TO UT-S-ACCTIN
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-ACCT-IN.
005600
005700     SELECT ACCOUNTS-OUT ASSIGN TO UT-S-ACCTOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-ACCT-OUT.
006000
006100     SELECT REQUEST-IN ASSIGN TO UT-S-REQIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FS-REQ.
006400
006500     SELECT DEPOSITS-IN ASSIGN TO UT-S-DEPIN
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS FS-DEP-IN.
006800
006900     SELECT INSURANCE-IN ASSIGN TO UT-S-INSIN
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS FS-INS-IN.
007200
007300     SELECT TRANSACTIONS-OUT ASSIGN TO UT-S-TXNOUT
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS FS-TXN.
007600
007700     SELECT LOANS-OUT ASSIGN TO UT-S-LOANOUT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-LOAN.
008000
008100     SELECT SCHEDULE-OUT ASSIGN TO UT-S-SCHDOUT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS FS-SCHD.
008400
008500     SELECT DEPOSITS-OUT ASSIGN TO UT-S-DEPOUT
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-DEP-OUT.
008800
008900     SELECT INSURANCE-OUT ASSIGN TO UT-S-INSOUT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-INS-OUT.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  USERS-IN
009600     LABEL RECORD STANDARD.
009700 01  USERS-IN-REC.
009800     COPY BBUSER.
009900
010000 FD  ACCOUNTS-IN
010100     LABEL RECORD STANDARD.
010200 01  ACCOUNTS-IN-REC.
010300     COPY BBACCT.
010400
010500 FD  ACCOUNTS-OUT
010600     LABEL RECORD STANDARD.
010700 01  ACCOUNTS-OUT-REC.
010800     COPY BBACCT.
010900
011000 FD  REQUEST-IN
011100     LABEL RECORD STANDARD.
011200 01  REQUEST-IN-REC.
011300     COPY BBREQO.
011400
011500 FD  DEPOSITS-IN
011600     LABEL RECORD STANDARD.
011700 01  DEPOSITS-IN-REC.
011800     COPY BBDEPO.
011900
012000 FD  INSURANCE-IN
012100     LABEL RECORD STANDARD.
012200 01  INSURANCE-IN-REC.
012300     COPY BBINSU.
012400
012500 FD  TRANSACTIONS-OUT
012600     LABEL RECORD STANDARD.
012700 01  TRANSACTIONS-OUT-REC.
012800     COPY BBTXNJ.
012900
013000 FD  LOANS-OUT
013100     LABEL RECORD STANDARD.
013200 01  LOANS-OUT-REC.
013300     COPY BBLOAN.
013400
013500 FD  SCHEDULE-OUT
013600     LABEL RECORD STANDARD.
013700 01  SCHEDULE-OUT-REC.
013800     COPY BBLSCH.
013900
014000 FD  DEPOSITS-OUT
014100     LABEL RECORD STANDARD.
014200 01  DEPOSITS-OUT-REC.
014300     COPY BBDEPO.
014400
014500 FD  INSURANCE-OUT
014600     LABEL RECORD STANDARD.
014700 01  INSURANCE-OUT-REC.
014800     COPY BBINSU.
014900
015000 WORKING-STORAGE SECTION.
015100 01  FILE-STATUS-GROUP.
015200     05  FS-USERS                PIC X(2).
015300         88  FS-USERS-OK               VALUE "00".
015400         88  FS-USERS-EOF              VALUE "10".
015500     05  FS-ACCT-IN               PIC X(2).
015600         88  FS-ACCT-IN-OK             VALUE "00".
015700         88  FS-ACCT-IN-EOF            VALUE "10".
015800     05  FS-ACCT-OUT              PIC X(2).
015900     05  FS-REQ                   PIC X(2).
016000         88  FS-REQ-OK                 VALUE "00".
016100         88  FS-REQ-EOF                VALUE "10".
016200     05  FS-DEP-IN                PIC X(2).
016300         88  FS-DEP-IN-OK              VALUE "00".
016400         88  FS-DEP-IN-EOF             VALUE "10".
016500     05  FS-INS-IN                PIC X(2).
016600         88  FS-INS-IN-OK              VALUE "00".
016700         88  FS-INS-IN-EOF             VALUE "10".
016800     05  FS-TXN                   PIC X(2).
016900     05  FS-LOAN                  PIC X(2).
017000     05  FS-SCHD                  PIC X(2).
017100     05  FS-DEP-OUT               PIC X(2).
017200     05  FS-INS-OUT               PIC X(2).
017300
017400     COPY BBTABS.
017500     COPY BBDATE.
017600     COPY BBRSLT.
017700     COPY BBRPTL.
017800
017900 01  WS-SUBSCRIPTS.
018000     05  WS-IX                    PIC 9(4) COMP.
018100     05  WS-BRK-IX                PIC 9(2) COMP.
018200
018300*    CONTROL-BREAK / FINAL-TOTAL ACCUMULATORS, ONE ROW PER
018400*    REQUEST TYPE PLUS A SPARE FOR "UNKNOWN TYPE" REJECTS.
018500 01  WS-BREAK-TABLE.
018600     05  WS-BREAK-ENTRY OCCURS 8 TIMES INDEXED BY BRK-IX.
018700         10  WS-BRK-TYPE          PIC X(2).
018800         10  WS-BRK-ACCEPTED      PIC 9(6) COMP.
018900         10  WS-BRK-REJECTED      PIC 9(6) COMP.
019000         10  WS-BRK-AMOUNT        PIC S9(9)V99.
019100 01  WS-BREAK-TABLE-R REDEFINES WS-BREAK-TABLE
019200                              PIC X(168).
019300
019400 01  WS-RUN-TOTALS.
019500     05  WS-TOT-READ              PIC 9(6) COMP.
019600     05  WS-TOT-POSTED            PIC 9(6) COMP.
019700     05  WS-TOT-REJECTED          PIC 9(6) COMP.
019800     05  WS-TOT-DEBITS            PIC S9(9)V99.
019900     05  WS-TOT-CREDITS           PIC S9(9)V99.
020000     05  WS-TOT-TXN               PIC 9(6) COMP.
020100
020200 01  WS-DISPATCH-SWITCHES.
020300     05  WS-DISPATCH-OK           PIC X(1).
020400         88  DISPATCH-DONE              VALUE "Y".
020500         88  DISPATCH-PENDING            VALUE "N".
020600
020700 01  WS-VALUATION-WORK.
020800     05  WS-DEP-DAYS              PIC S9(6) COMP.
020900     05  WS-DEP-INCOME            PIC S9(8)V99.
021000     05  WS-DEP-INCOME-TOTAL      PIC S9(9)V99.
021100     05  WS-LOAN-OUTSTANDING      PIC S9(9)V99.
021200
021300 PROCEDURE DIVISION.
021400*
021500 0100-MAINLINE.
021600     PERFORM 0200-INITIALIZE THRU 0200-EXIT.
021700     PERFORM 0400-LOAD-MASTERS THRU 0400-EXIT.
021800     PERFORM 0500-PROCESS-REQUESTS THRU 0500-EXIT
021900         UNTIL FS-REQ-EOF.
022000     PERFORM 0800-FINISH-RUN THRU 0800-EXIT.
022100     STOP RUN.
022200
022300 0200-INITIALIZE.
022400     MOVE "N" TO WS-DISPATCH-OK.
022500     MOVE ZERO TO WS-TOT-READ WS-TOT-POSTED WS-TOT-REJECTED
022600                  WS-TOT-DEBITS WS-TOT-CREDITS WS-TOT-TXN.
022700     MOVE ZERO TO WS-DEP-INCOME-TOTAL WS-LOAN-OUTSTANDING.
022800     MOVE SPACES TO WS-BREAK-TABLE-R.
022900     PERFORM 0205-ZERO-BREAK-ENTRY THRU 0205-EXIT
023000         VARYING WS-BRK-IX FROM 1 BY 1 UNTIL WS-BRK-IX > 8.
023100     MOVE "TR" TO WS-BRK-TYPE (1).
023200     MOVE "SV" TO WS-BRK-TYPE (2).
023300     MOVE "LN" TO WS-BRK-TYPE (3).
023400     MOVE "DP" TO WS-BRK-TYPE (4).
023500     MOVE "DC" TO WS-BRK-TYPE (5).
023600     MOVE "IN" TO WS-BRK-TYPE (6).
023700     MOVE "IC" TO WS-BRK-TYPE (7).
023800     MOVE "??" TO WS-BRK-TYPE (8).
023900     PERFORM 0300-GET-RUN-DATE THRU 0300-EXIT.
024000     MOVE 1 TO CI-NEXT-TXN-ID.
024100     MOVE 1 TO CI-NEXT-LOAN-ID.
024200     MOVE 1 TO CI-NEXT-DEP-ID.
024300     MOVE 1 TO CI-NEXT-INS-ID.
024400     MOVE CI-RUN-DATE TO RL-RUN-DATE.
024500     MOVE "OPEN" TO RL-FUNCTION.
024600     CALL "BELRPT" USING BB-REPORT-LINKAGE.
024700     OPEN INPUT USERS-IN
024800                ACCOUNTS-IN
024900                REQUEST-IN
025000                DEPOSITS-IN
025100                INSURANCE-IN.
025200     OPEN OUTPUT ACCOUNTS-OUT
025300                 TRANSACTIONS-OUT
025400                 LOANS-OUT
025500                 SCHEDULE-OUT
025600                 DEPOSITS-OUT
025700                 INSURANCE-OUT.
025800 0200-EXIT.
025900     EXIT.
026000
026100 0205-ZERO-BREAK-ENTRY.
026200     MOVE ZERO TO WS-BRK-ACCEPTED (WS-BRK-IX)
026300                  WS-BRK-REJECTED (WS-BRK-IX)
026400                  WS-BRK-AMOUNT (WS-BRK-IX).
026500 0205-EXIT.
026600     EXIT.
026700
026800*    Y2K-SAFE RUN DATE.  WE TAKE THE OPERATING-SYSTEM CLOCK IN
026900*    ACCEPT ... FROM DATE FORM (6-DIGIT YYMMDD) AND WINDOW THE
027000*    CENTURY THE SAME WAY OPS SET UP ON THE 1998 SWEEP: 00-49
027100*    IS 20XX, 50-99 IS 19XX.  BELLY BANK OPENED IN 1994 SO THE
027200*    LOWER WINDOW NEVER ACTUALLY FIRES IN PRACTICE, BUT IT IS
027300*    CARRIED FOR CONSISTENCY WITH THE OTHER Y2K-SWEPT PROGRAMS.
027400 0300-GET-RUN-DATE.
027500     ACCEPT WS-SYSTEM-DATE FROM DATE.
027600     IF WS-SYS-YY < 50
027700         MOVE 20 TO WS-CENTURY
027800     ELSE
027900         MOVE 19 TO WS-CENTURY
028000     END-IF.
028100     MOVE WS-CENTURY TO WS-TODAY-CC.
028200     MOVE WS-SYS-YY  TO WS-TODAY-YY.
028300     MOVE WS-SYS-MM  TO WS-TODAY-MM.
028400     MOVE WS-SYS-DD  TO WS-TODAY-DD.
028500     MOVE WS-TODAY-NUMERIC TO CI-RUN-DATE.
028600 0300-EXIT.
028700     EXIT.
028800
028900 0400-LOAD-MASTERS.
029000     MOVE ZERO TO USER-COUNT ACCT-COUNT DEP-COUNT
029100                  INS-COUNT LN-COUNT LS-COUNT.
029200     PERFORM 0410-LOAD-ONE-USER THRU 0410-EXIT
029300         UNTIL FS-USERS-EOF.
029400     PERFORM 0420-LOAD-ONE-ACCT THRU 0420-EXIT
029500         UNTIL FS-ACCT-IN-EOF.
029600     PERFORM 0430-LOAD-ONE-DEP THRU 0430-EXIT
029700         UNTIL FS-DEP-IN-EOF.
029800     PERFORM 0440-LOAD-ONE-INS THRU 0440-EXIT
029900         UNTIL FS-INS-IN-EOF.
030000     READ REQUEST-IN
030100         AT END SET FS-REQ-EOF TO TRUE
030200     END-READ.
030300 0400-EXIT.
030400     EXIT.
030500
030600 0410-LOAD-ONE-USER.
030700     READ USERS-IN
030800         AT END SET FS-USERS-EOF TO TRUE
030900         NOT AT END
031000             ADD 1 TO USER-COUNT
031100             SET USER-IX TO USER-COUNT
031200             MOVE USR-ID OF USERS-IN-REC   TO TUSR-ID (USER-IX)
031300             MOVE USR-PHONE OF USERS-IN-REC
031400                                            TO TUSR-PHONE (USER-IX)
031500             MOVE USR-FULL-NAME OF USERS-IN-REC
031600                                        TO TUSR-FULL-NAME (USER-IX)
031700             MOVE USR-ROLE OF USERS-IN-REC TO TUSR-ROLE (USER-IX)
031800     END-READ.
031900 0410-EXIT.
032000     EXIT.
032100
032200 0420-LOAD-ONE-ACCT.
032300     READ ACCOUNTS-IN
032400         AT END SET FS-ACCT-IN-EOF TO TRUE
032500         NOT AT END
032600             ADD 1 TO ACCT-COUNT
032700             SET ACCT-IX TO ACCT-COUNT
032800             MOVE ACC-ID OF ACCOUNTS-IN-REC TO TACC-ID (ACCT-IX)
032900             MOVE ACC-USER-ID OF ACCOUNTS-IN-REC
033000                                        TO TACC-USER-ID (ACCT-IX)
033100             MOVE ACC-CARD-NUMBER OF ACCOUNTS-IN-REC
033200                                     TO TACC-CARD-NUMBER (ACCT-IX)
033300             MOVE ACC-BALANCE OF ACCOUNTS-IN-REC
033400                                          TO TACC-BALANCE (ACCT-IX)
033500             MOVE ACC-CURRENCY OF ACCOUNTS-IN-REC
033600                                         TO TACC-CURRENCY (ACCT-IX)
033700             MOVE ACC-BLOCKED OF ACCOUNTS-IN-REC
033800                                          TO TACC-BLOCKED (ACCT-IX)
033900     END-READ.
034000 0420-EXIT.
034100     EXIT.
034200
034300 0430-LOAD-ONE-DEP.
034400     READ DEPOSITS-IN
034500         AT END SET FS-DEP-IN-EOF TO TRUE
034600         NOT AT END
034700             ADD 1 TO DEP-COUNT
034800             SET DEP-IX TO DEP-COUNT
034900             MOVE DEP-ID OF DEPOSITS-IN-REC     TO TDEP-ID (DEP-IX)
035000             MOVE DEP-USER-ID OF DEPOSITS-IN-REC
035100                                        TO TDEP-USER-ID (DEP-IX)
035200             MOVE DEP-AMOUNT OF DEPOSITS-IN-REC
035300                                          TO TDEP-AMOUNT (DEP-IX)
035400             MOVE DEP-RATE OF DEPOSITS-IN-REC   TO TDEP-RATE (DEP-IX)
035500             MOVE DEP-TERM-MONTHS OF DEPOSITS-IN-REC
035600                                     TO TDEP-TERM-MONTHS (DEP-IX)
035700             MOVE DEP-TYPE OF DEPOSITS-IN-REC   TO TDEP-TYPE (DEP-IX)
035800             MOVE DEP-START-DATE OF DEPOSITS-IN-REC
035900                                      TO TDEP-START-DATE (DEP-IX)
036000             MOVE DEP-END-DATE OF DEPOSITS-IN-REC
036100                                        TO TDEP-END-DATE (DEP-IX)
036200             MOVE DEP-ACTIVE OF DEPOSITS-IN-REC TO TDEP-ACTIVE (DEP-IX)
036300             IF DEP-ID OF DEPOSITS-IN-REC >= CI-NEXT-DEP-ID
036400                 COMPUTE CI-NEXT-DEP-ID =
036500                     DEP-ID OF DEPOSITS-IN-REC + 1
036600             END-IF
036700     END-READ.
036800 0430-EXIT.
036900     EXIT.
037000
037100 0440-LOAD-ONE-INS.
037200     READ INSURANCE-IN
037300         AT END SET FS-INS-IN-EOF TO TRUE
037400         NOT AT END
037500             ADD 1 TO INS-COUNT
037600             SET INS-IX TO INS-COUNT
037700             MOVE INS-ID OF INSURANCE-IN-REC    TO TINS-ID (INS-IX)
037800             MOVE INS-USER-ID OF INSURANCE-IN-REC
037900                                        TO TINS-USER-ID (INS-IX)
038000             MOVE INS-TYPE OF INSURANCE-IN-REC  TO TINS-TYPE (INS-IX)
038100             MOVE INS-COVERAGE OF INSURANCE-IN-REC
038200                                        TO TINS-COVERAGE (INS-IX)
038300             MOVE INS-MONTHLY-COST OF INSURANCE-IN-REC
038400                                    TO TINS-MONTHLY-COST (INS-IX)
038500             MOVE INS-TERM-MONTHS OF INSURANCE-IN-REC
038600                                     TO TINS-TERM-MONTHS (INS-IX)
038700             MOVE INS-START-DATE OF INSURANCE-IN-REC
038800                                      TO TINS-START-DATE (INS-IX)
038900             MOVE INS-END-DATE OF INSURANCE-IN-REC
039000                                        TO TINS-END-DATE (INS-IX)
039100             MOVE INS-ACTIVE OF INSURANCE-IN-REC TO TINS-ACTIVE (INS-IX)
039200             IF INS-ID OF INSURANCE-IN-REC >= CI-NEXT-INS-ID
039300                 COMPUTE CI-NEXT-INS-ID =
039400                     INS-ID OF INSURANCE-IN-REC + 1
039500             END-IF
039600     END-READ.
039700 0440-EXIT.
039800     EXIT.
039900
040000*    ONE REQUEST, ONE DISPATCH, ONE REPORT LINE.  THE ENGINES
040100*    ARE CALLED THE SAME WAY BANK1 CALLED BANK2 THRU BANK9 --
040200*    "USING" THE SHARED TABLES, THE CURRENT REQUEST, AND THE
040300*    CALL-INTERFACE THE ENGINE FILLS IN FOR US.
040400 0500-PROCESS-REQUESTS.
040500     ADD 1 TO WS-TOT-READ.
040600     MOVE SPACES TO CI-DISPOSITION CI-REASON.
040700     MOVE ZERO TO CI-POSTED-TXN-ID CI-POSTED-AMOUNT.
040800     IF REQ-IS-TRANSFER
040900         CALL "BELTRF" USING BB-MASTER-TABLES REQUEST-IN-REC
041000                       BB-CALL-INTERFACE BB-DATE-WORK-AREA
041100     ELSE IF REQ-IS-SERVICE
041200         CALL "BELSVC" USING BB-MASTER-TABLES REQUEST-IN-REC
041300                       BB-CALL-INTERFACE BB-DATE-WORK-AREA
041400     ELSE IF REQ-IS-LOAN
041500         CALL "BELLN"  USING BB-MASTER-TABLES REQUEST-IN-REC
041600                       BB-CALL-INTERFACE BB-DATE-WORK-AREA
041700     ELSE IF REQ-IS-DEPOSIT-OPEN OR REQ-IS-DEPOSIT-CLOSE
041800         CALL "BELDEP" USING BB-MASTER-TABLES REQUEST-IN-REC
041900                       BB-CALL-INTERFACE BB-DATE-WORK-AREA
042000     ELSE IF REQ-IS-INSURANCE-APPLY OR REQ-IS-INSURANCE-CANCEL
042100         CALL "BELINS" USING BB-MASTER-TABLES REQUEST-IN-REC
042200                       BB-CALL-INTERFACE BB-DATE-WORK-AREA
042300     ELSE
042400         MOVE "DECLINED" TO CI-DISPOSITION
042500         MOVE "UNKNOWN REQUEST TYPE"      TO CI-REASON
042600     END-IF.
042700     PERFORM 0550-POST-JOURNAL THRU 0550-EXIT.
042800     PERFORM 0600-ACCUMULATE THRU 0600-EXIT.
042900     PERFORM 0700-PRINT-DETAIL THRU 0700-EXIT.
043000     READ REQUEST-IN
043100         AT END SET FS-REQ-EOF TO TRUE
043200     END-READ.
043300 0500-EXIT.
043400     EXIT.
043500
043600*    THE ENGINE NEVER TOUCHES THE JOURNAL FILE ITSELF -- IT ONLY
043700*    FILLS IN CI-TXN-FROM/TO/CATEGORY AND CI-POSTED-AMOUNT, AND
043800*    BELMAIN WRITES THE ACTUAL TRANSACTIONS-OUT RECORD HERE,
043900*    THE SAME WAY GUARDAR-TRF OWNED THE WRITE IN BANK10.
044000 0550-POST-JOURNAL.
044100     IF CI-APPROVED AND CI-POSTED-TXN-ID NOT = ZERO
044200         MOVE CI-POSTED-TXN-ID    TO TXN-ID OF TRANSACTIONS-OUT-REC
044300         MOVE CI-TXN-FROM-ACC-ID  TO TXN-FROM-ACC-ID
044400                                        OF TRANSACTIONS-OUT-REC
044500         MOVE CI-TXN-TO-ACC-ID    TO TXN-TO-ACC-ID
044600                                        OF TRANSACTIONS-OUT-REC
044700         MOVE CI-POSTED-AMOUNT    TO TXN-AMOUNT OF TRANSACTIONS-OUT-REC
044800         MOVE CI-TXN-CATEGORY     TO TXN-CATEGORY
044900                                        OF TRANSACTIONS-OUT-REC
045000         MOVE CI-RUN-DATE         TO TXN-DATE OF TRANSACTIONS-OUT-REC
045100         WRITE TRANSACTIONS-OUT-REC
045200         ADD 1 TO CI-NEXT-TXN-ID
045300     END-IF.
045400 0550-EXIT.
045500     EXIT.
045600
045700 0600-ACCUMULATE.
045800     PERFORM 0605-FIND-BREAK-TYPE THRU 0605-EXIT
045900         VARYING WS-BRK-IX FROM 1 BY 1 UNTIL WS-BRK-IX > 8.
046000     IF WS-IX = ZERO OR WS-IX > 7
046100         MOVE 8 TO WS-IX
046200     END-IF.
046300     IF CI-APPROVED
046400         ADD 1 TO WS-TOT-POSTED
046500         ADD 1 TO WS-BRK-ACCEPTED (WS-IX)
046600         ADD REQ-AMOUNT TO WS-BRK-AMOUNT (WS-IX)
046700         IF CI-POSTED-TXN-ID NOT = ZERO
046800             ADD 1 TO WS-TOT-TXN
046900             IF CI-TXN-FROM-ACC-ID NOT = ZERO
047000                 ADD CI-POSTED-AMOUNT TO WS-TOT-DEBITS
047100             END-IF
047200             IF CI-TXN-TO-ACC-ID NOT = ZERO
047300                 ADD CI-POSTED-AMOUNT TO WS-TOT-CREDITS
047400             END-IF
047500         END-IF
047600     ELSE
047700         ADD 1 TO WS-TOT-REJECTED
047800         ADD 1 TO WS-BRK-REJECTED (WS-IX)
047900     END-IF.
048000     MOVE ZERO TO WS-IX.
048100 0600-EXIT.
048200     EXIT.
048300
048400 0605-FIND-BREAK-TYPE.
048500     IF WS-BRK-TYPE (WS-BRK-IX) = REQ-TYPE
048600         MOVE WS-BRK-IX TO WS-IX
048700     END-IF.
048800 0605-EXIT.
048900     EXIT.
049000
049100 0700-PRINT-DETAIL.
049200     MOVE "DET " TO RL-FUNCTION.
049300     MOVE REQ-TYPE TO RL-REQ-TYPE.
049400     MOVE REQ-USER-ID TO RL-USER-ID.
049500     MOVE REQ-AMOUNT TO RL-AMOUNT.
049600     MOVE CI-DISPOSITION TO RL-DISPOSITION.
049700     IF CI-APPROVED
049800         MOVE SPACES TO RL-REASON
049900     ELSE
050000         MOVE CI-REASON TO RL-REASON
050100     END-IF.
050200     MOVE CI-REASON TO RL-DESCRIPTION.
050300     CALL "BELRPT" USING BB-REPORT-LINKAGE.
050400 0700-EXIT.
050500     EXIT.
050600
050700 0800-FINISH-RUN.
050800     PERFORM 0810-WRITE-BREAKS THRU 0810-EXIT.
050900     PERFORM 0820-WRITE-FINAL THRU 0820-EXIT.
051000     PERFORM 0830-WRITE-DEP-SECTION THRU 0830-EXIT.
051100     PERFORM 0840-WRITE-LOAN-SECTION THRU 0840-EXIT.
051200     MOVE "CLOS" TO RL-FUNCTION.
051300     CALL "BELRPT" USING BB-REPORT-LINKAGE.
051400     PERFORM 0850-REWRITE-ACCOUNTS THRU 0850-EXIT.
051500     PERFORM 0860-WRITE-PRODUCT-FILES THRU 0860-EXIT.
051600     CLOSE USERS-IN ACCOUNTS-IN REQUEST-IN DEPOSITS-IN
051700           INSURANCE-IN ACCOUNTS-OUT TRANSACTIONS-OUT
051800           LOANS-OUT SCHEDULE-OUT DEPOSITS-OUT INSURANCE-OUT.
051900 0800-EXIT.
052000     EXIT.
052100
052200 0810-WRITE-BREAKS.
052300     PERFORM 0815-WRITE-ONE-BREAK THRU 0815-EXIT
052400         VARYING WS-BRK-IX FROM 1 BY 1 UNTIL WS-BRK-IX > 8.
052500 0810-EXIT.
052600     EXIT.
052700
052800 0815-WRITE-ONE-BREAK.
052900     IF WS-BRK-ACCEPTED (WS-BRK-IX) NOT = ZERO
053000        OR WS-BRK-REJECTED (WS-BRK-IX) NOT = ZERO
053100         MOVE "BRK " TO RL-FUNCTION
053200         MOVE WS-BRK-TYPE (WS-BRK-IX) TO RL-BRK-TYPE
053300         MOVE WS-BRK-ACCEPTED (WS-BRK-IX) TO RL-BRK-ACCEPTED
053400         MOVE WS-BRK-REJECTED (WS-BRK-IX) TO RL-BRK-REJECTED
053500         MOVE WS-BRK-AMOUNT (WS-BRK-IX) TO RL-BRK-AMOUNT
053600         CALL "BELRPT" USING BB-REPORT-LINKAGE
053700     END-IF.
053800 0815-EXIT.
053900     EXIT.
054000
054100 0820-WRITE-FINAL.
054200     MOVE "FIN " TO RL-FUNCTION.
054300     MOVE WS-TOT-READ TO RL-FIN-READ.
054400     MOVE WS-TOT-POSTED TO RL-FIN-POSTED.
054500     MOVE WS-TOT-REJECTED TO RL-FIN-REJECTED.
054600     MOVE WS-TOT-DEBITS TO RL-FIN-DEBITS.
054700     MOVE WS-TOT-CREDITS TO RL-FIN-CREDITS.
054800     MOVE WS-TOT-TXN TO RL-FIN-JOURNAL.
054900     CALL "BELRPT" USING BB-REPORT-LINKAGE.
055000 0820-EXIT.
055100     EXIT.
055200
055300*    DEPOSIT VALUATION SECTION -- ONE LINE PER ACTIVE DEPOSIT,
055400*    ACCRUED INCOME = PRINCIPAL * RATE * DAYS/360, 30-DAY-MONTH
055500*    STYLE AS EVERYWHERE ELSE IN THIS RUN.
055600 0830-WRITE-DEP-SECTION.
055700     MOVE "DEPH" TO RL-FUNCTION.
055800     CALL "BELRPT" USING BB-REPORT-LINKAGE.
055900     PERFORM 0835-WRITE-ONE-DEP THRU 0835-EXIT
056000         VARYING DEP-IX FROM 1 BY 1 UNTIL DEP-IX > DEP-COUNT.
056100     MOVE "DEPT" TO RL-FUNCTION.
056200     MOVE WS-DEP-INCOME-TOTAL TO RL-DEP-INCOME.
056300     CALL "BELRPT" USING BB-REPORT-LINKAGE.
056400 0830-EXIT.
056500     EXIT.
056600
056700 0835-WRITE-ONE-DEP.
056800     IF TDEP-IS-ACTIVE (DEP-IX)
056900         PERFORM 0832-CALC-ACCRUED THRU 0832-EXIT
057000         MOVE "DEP " TO RL-FUNCTION
057100         MOVE TDEP-ID (DEP-IX) TO RL-DEP-ID
057200         MOVE TDEP-USER-ID (DEP-IX) TO RL-DEP-OWNER
057300         MOVE TDEP-AMOUNT (DEP-IX) TO RL-DEP-PRINCIPAL
057400         MOVE TDEP-RATE (DEP-IX) TO RL-DEP-RATE
057500         MOVE WS-DEP-INCOME TO RL-DEP-INCOME
057600         CALL "BELRPT" USING BB-REPORT-LINKAGE
057700         ADD WS-DEP-INCOME TO WS-DEP-INCOME-TOTAL
057800     END-IF.
057900 0835-EXIT.
058000     EXIT.
058100
058200*    NOTE: THIS IS A CRUDE YYYYMMDD SUBTRACTION, NOT A CALENDAR
058300*    DAY COUNT -- IT MATCHES THE SOURCE SYSTEM'S OWN (DATE1 -
058400*    DATE2).DAYS BEHAVIOR FOR DATES INSIDE THE SAME YEAR/MONTH
058500*    RUN WINDOW, WHICH IS ALL THIS BATCH EVER SEES IN PRACTICE.
058600 0832-CALC-ACCRUED.
058700     COMPUTE WS-DEP-DAYS =
058800         CI-RUN-DATE - TDEP-START-DATE (DEP-IX)
058900         ON SIZE ERROR MOVE ZERO TO WS-DEP-DAYS
059000     END-COMPUTE.
059100     IF WS-DEP-DAYS < 0
059200         MOVE ZERO TO WS-DEP-DAYS
059300     END-IF.
059400     COMPUTE WS-DEP-INCOME ROUNDED =
059500         TDEP-AMOUNT (DEP-IX) * TDEP-RATE (DEP-IX)
059600                              * WS-DEP-DAYS / 360.
059700 0832-EXIT.
059800     EXIT.
059900
060000*    LOAN CALENDAR SECTION -- UNPAID SCHEDULE ENTRIES, LOAN
060100*    THEN SEQ ORDER (THE TABLE IS BUILT IN THAT ORDER ALREADY
060200*    BY 0860-WRITE-PRODUCT-FILES, SO NO SORT IS NEEDED).
060300 0840-WRITE-LOAN-SECTION.
060400     MOVE "LNCH" TO RL-FUNCTION.
060500     CALL "BELRPT" USING BB-REPORT-LINKAGE.
060600     PERFORM 0845-WRITE-ONE-LOAN-LINE THRU 0845-EXIT
060700         VARYING LS-IX FROM 1 BY 1 UNTIL LS-IX > LS-COUNT.
060800     MOVE "LNCT" TO RL-FUNCTION.
060900     MOVE WS-LOAN-OUTSTANDING TO RL-LNC-AMOUNT.
061000     CALL "BELRPT" USING BB-REPORT-LINKAGE.
061100 0840-EXIT.
061200     EXIT.
061300
061400 0845-WRITE-ONE-LOAN-LINE.
061500     IF TLS-IS-UNPAID (LS-IX)
061600         MOVE "LNC " TO RL-FUNCTION
061700         MOVE TLS-LOAN-ID (LS-IX) TO RL-LNC-LOAN-ID
061800         MOVE TLS-SEQ (LS-IX) TO RL-LNC-SEQ
061900         MOVE TLS-DUE-DATE (LS-IX) TO RL-LNC-DUE-DATE
062000         MOVE TLS-AMOUNT (LS-IX) TO RL-LNC-AMOUNT
062100         CALL "BELRPT" USING BB-REPORT-LINKAGE
062200         ADD TLS-AMOUNT (LS-IX) TO WS-LOAN-OUTSTANDING
062300     END-IF.
062400 0845-EXIT.
062500     EXIT.
062600
062700 0850-REWRITE-ACCOUNTS.
062800     PERFORM 0855-REWRITE-ONE-ACCOUNT THRU 0855-EXIT
062900         VARYING ACCT-IX FROM 1 BY 1 UNTIL ACCT-IX > ACCT-COUNT.
063000 0850-EXIT.
063100     EXIT.
063200
063300 0855-REWRITE-ONE-ACCOUNT.
063400     MOVE TACC-ID (ACCT-IX)          TO ACC-ID OF ACCOUNTS-OUT-REC.
063500     MOVE TACC-USER-ID (ACCT-IX)  TO ACC-USER-ID OF ACCOUNTS-OUT-REC.
063600     MOVE TACC-CARD-NUMBER (ACCT-IX)
063700                             TO ACC-CARD-NUMBER OF ACCOUNTS-OUT-REC.
063800     MOVE TACC-BALANCE (ACCT-IX)  TO ACC-BALANCE OF ACCOUNTS-OUT-REC.
063900     MOVE TACC-CURRENCY (ACCT-IX) TO ACC-CURRENCY OF ACCOUNTS-OUT-REC.
064000     MOVE TACC-BLOCKED (ACCT-IX)  TO ACC-BLOCKED OF ACCOUNTS-OUT-REC.
064100     WRITE ACCOUNTS-OUT-REC.
064200 0855-EXIT.
064300     EXIT.
064400
064500 0860-WRITE-PRODUCT-FILES.
064600     PERFORM 0862-WRITE-ONE-DEP-OUT THRU 0862-EXIT
064700         VARYING DEP-IX FROM 1 BY 1 UNTIL DEP-IX > DEP-COUNT.
064800     PERFORM 0864-WRITE-ONE-INS-OUT THRU 0864-EXIT
064900         VARYING INS-IX FROM 1 BY 1 UNTIL INS-IX > INS-COUNT.
065000     PERFORM 0866-WRITE-ONE-LOAN-OUT THRU 0866-EXIT
065100         VARYING LN-IX FROM 1 BY 1 UNTIL LN-IX > LN-COUNT.
065200     PERFORM 0868-WRITE-ONE-SCHD-OUT THRU 0868-EXIT
065300         VARYING LS-IX FROM 1 BY 1 UNTIL LS-IX > LS-COUNT.
065400 0860-EXIT.
065500     EXIT.
065600
065700 0862-WRITE-ONE-DEP-OUT.
065800     MOVE TDEP-ID (DEP-IX)      TO DEP-ID OF DEPOSITS-OUT-REC.
065900     MOVE TDEP-USER-ID (DEP-IX) TO DEP-USER-ID OF DEPOSITS-OUT-REC.
066000     MOVE TDEP-AMOUNT (DEP-IX)  TO DEP-AMOUNT OF DEPOSITS-OUT-REC.
066100     MOVE TDEP-RATE (DEP-IX)    TO DEP-RATE OF DEPOSITS-OUT-REC.
066200     MOVE TDEP-TERM-MONTHS (DEP-IX)
066300                          TO DEP-TERM-MONTHS OF DEPOSITS-OUT-REC.
066400     MOVE TDEP-TYPE (DEP-IX)       TO DEP-TYPE OF DEPOSITS-OUT-REC.
066500     MOVE TDEP-START-DATE (DEP-IX)
066600                           TO DEP-START-DATE OF DEPOSITS-OUT-REC.
066700     MOVE TDEP-END-DATE (DEP-IX)
066800                             TO DEP-END-DATE OF DEPOSITS-OUT-REC.
066900     MOVE TDEP-ACTIVE (DEP-IX)     TO DEP-ACTIVE OF DEPOSITS-OUT-REC.
067000     WRITE DEPOSITS-OUT-REC.
067100 0862-EXIT.
067200     EXIT.
067300
067400 0864-WRITE-ONE-INS-OUT.
067500     MOVE TINS-ID (INS-IX)      TO INS-ID OF INSURANCE-OUT-REC.
067600     MOVE TINS-USER-ID (INS-IX) TO INS-USER-ID OF INSURANCE-OUT-REC.
067700     MOVE TINS-TYPE (INS-IX)       TO INS-TYPE OF INSURANCE-OUT-REC.
067800     MOVE TINS-COVERAGE (INS-IX)
067900                             TO INS-COVERAGE OF INSURANCE-OUT-REC.
068000     MOVE TINS-MONTHLY-COST (INS-IX)
068100                        TO INS-MONTHLY-COST OF INSURANCE-OUT-REC.
068200     MOVE TINS-TERM-MONTHS (INS-IX)
068300                          TO INS-TERM-MONTHS OF INSURANCE-OUT-REC.
068400     MOVE TINS-START-DATE (INS-IX)
068500                           TO INS-START-DATE OF INSURANCE-OUT-REC.
068600     MOVE TINS-END-DATE (INS-IX)
068700                             TO INS-END-DATE OF INSURANCE-OUT-REC.
068800     MOVE TINS-ACTIVE (INS-IX)   TO INS-ACTIVE OF INSURANCE-OUT-REC.
068900     WRITE INSURANCE-OUT-REC.
069000 0864-EXIT.
069100     EXIT.
069200
069300 0866-WRITE-ONE-LOAN-OUT.
069400     MOVE TLN-ID (LN-IX)         TO LN-ID OF LOANS-OUT-REC.
069500     MOVE TLN-USER-ID (LN-IX)    TO LN-USER-ID OF LOANS-OUT-REC.
069600     MOVE TLN-AMOUNT (LN-IX)     TO LN-AMOUNT OF LOANS-OUT-REC.
069700     MOVE TLN-TERM-MONTHS (LN-IX)
069800                           TO LN-TERM-MONTHS OF LOANS-OUT-REC.
069900     MOVE TLN-MONTHLY-PAYMENT (LN-IX)
070000                        TO LN-MONTHLY-PAYMENT OF LOANS-OUT-REC.
070100     MOVE TLN-TYPE (LN-IX)          TO LN-TYPE OF LOANS-OUT-REC.
070200     MOVE TLN-CREATED (LN-IX)       TO LN-CREATED OF LOANS-OUT-REC.
070300     MOVE TLN-ACTIVE (LN-IX)        TO LN-ACTIVE OF LOANS-OUT-REC.
070400     WRITE LOANS-OUT-REC.
070500 0866-EXIT.
070600     EXIT.
070700
070800 0868-WRITE-ONE-SCHD-OUT.
070900     MOVE TLS-LOAN-ID (LS-IX)  TO LS-LOAN-ID OF SCHEDULE-OUT-REC.
071000     MOVE TLS-SEQ (LS-IX)      TO LS-SEQ OF SCHEDULE-OUT-REC.
071100     MOVE TLS-DUE-DATE (LS-IX) TO LS-DUE-DATE OF SCHEDULE-OUT-REC.
071200     MOVE TLS-AMOUNT (LS-IX)   TO LS-AMOUNT OF SCHEDULE-OUT-REC.
071300     MOVE TLS-PAID (LS-IX)     TO LS-PAID OF SCHEDULE-OUT-REC.
071400     WRITE SCHEDULE-OUT-REC.
071500 0868-EXIT.
071600     EXIT.
