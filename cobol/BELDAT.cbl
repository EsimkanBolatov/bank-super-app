000100*    BELLY BANK CORE PROCESSING -- SHARED DATE-ADD ROUTINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELDAT.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELDAT -- ADDS A GIVEN NUMBER OF MONTHS TO A CALENDAR DATE.   *
001300*  WRITTEN AS A STANDALONE CALLABLE UTILITY SO ANY PROGRAM       *
001400*  NEEDING DATE MATH COULD SHARE ONE ROUTINE INSTEAD OF EACH     *
001500*  KEEPING ITS OWN COPY.  AS OF REQ 6288 (BELOW) IT IS CALLED BY *
001600*  BELLN (LOAN SCHEDULE), BELDEP (TERM DEPOSIT MATURITY) AND     *
001700*  BELINS (POLICY EXPIRY).                                      *
001800*****************************************************************
001900*  CHANGE LOG.
002000*  03/02/94  RSM  ORIGINAL VERSION.  ADDS N MONTHS TO A DATE BY  *
002100*                 WALKING THE MM FIELD FORWARD ONE CALENDAR      *
002200*                 MONTH AT A TIME, ROLLING YY ON OVERFLOW,       *
002300*                 LEAVING DD UNTOUCHED.                          *
002400*  11/02/95  RSM  ADDED THE MONTHS-WANTED PARAMETER SO A SINGLE  *
002500*                 CALL COULD ADVANCE MORE THAN ONE MONTH; PRIOR  *
002600*                 VERSION ONLY EVER ADDED ONE.                   *
002700*  06/30/98  LQF  Y2K -- WORK AREA NOW CARRIES A FULL 4-DIGIT    *
002800*                 YEAR THROUGH THE CALL, NOT A 2-DIGIT YY.       *
002900*  02/18/05  JT   BROUGHT UP TO THE COMMON COPYBOOK LINKAGE      *
003000*                 STYLE (BBDATE) SO CALLERS PASS ONE GROUP ITEM  *
003100*                 INSTEAD OF SIX SEPARATE PARAMETERS.            *
003200*  09/02/07  LQF  ADDED FILE-STATUS-STYLE RETURN CODE ON A BAD   *
003300*                 INBOUND MONTH OR DAY VALUE, REQ 6041 FOLLOW-   *
003400*                 UP FROM THE INSURANCE-CANCEL AUDIT.            *
003500*  03/11/08  LQF  REQ 6288 -- AN AUDIT OF THE LOAN, DEPOSIT AND  *
003600*                 INSURANCE ENGINES FOUND NONE OF THE THREE WAS  *
003700*                 ACTUALLY CALLING THIS ROUTINE -- EACH HAD      *
003800*                 GROWN ITS OWN LOCAL ADD-ONE-MONTH COPY OVER    *
003900*                 THE YEARS INSTEAD, ALL THREE WITH THE SAME     *
004000*                 CALENDAR-MONTH-ROLLOVER FLAW THIS ROUTINE HAD  *
004100*                 CARRIED SINCE 1994: A 12-MONTH TERM LANDS ON   *
004200*                 THE SAME CALENDAR DAY A YEAR LATER (365 OR 366 *
004300*                 DAYS), NOT A FLAT 360.  REPLACED THE CALENDAR- *
004400*                 ROLLOVER LOGIC HERE WITH JULIAN-DAY-NUMBER     *
004500*                 ARITHMETIC (BASE DATE TO JULIAN DAY, ADD 30    *
004600*                 DAYS PER MONTH WANTED, JULIAN DAY BACK TO A    *
004700*                 CALENDAR DATE) FOR A TRUE FLAT-30-DAY-MONTH    *
004800*                 RESULT, AND REWIRED BELLN, BELDEP AND BELINS   *
004900*                 TO CALL THIS ROUTINE IN PLACE OF THEIR OWN     *
005000*                 LOCAL COPIES SO THE THREE CANNOT DRIFT OUT OF  *
005100*                 STEP WITH EACH OTHER AGAIN.  THE RETURN-CODE   *
005200*                 FIELD ADDED IN 07 IS RETIRED -- JULIAN-DAY     *
005300*                 CONVERSION HAS NO INVALID-DATE CASE THE OLD    *
005400*                 CALENDAR WALK DID.                             *
005500*****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500*    SCRATCH FOR THE FORWARD LEG -- BASE CALENDAR DATE INTO A
006600*    JULIAN DAY NUMBER.  FLIEGEL AND VAN FLANDERN'S METHOD,
006700*    ACM COMMUNICATIONS, 1968 -- WORKED OUT ONE DIVIDE AT A
006800*    TIME SO EVERY INTERMEDIATE TRUNCATION LANDS WHERE THE
006900*    METHOD EXPECTS IT, RATHER THAN LEFT TO HOWEVER A SINGLE
007000*    LONG COMPUTE STATEMENT CHOOSES TO CARRY DECIMAL PLACES.
007100*
007200 77  WS-JC-Y                     PIC S9(9) COMP.
007300 77  WS-JC-M                     PIC S9(9) COMP.
007400 77  WS-JC-D                     PIC S9(9) COMP.
007500 77  WS-JC-M14                   PIC S9(9) COMP.
007600 77  WS-JC-A                     PIC S9(9) COMP.
007700 77  WS-JC-T1N                   PIC S9(9) COMP.
007800 77  WS-JC-T1X                   PIC S9(9) COMP.
007900 77  WS-JC-T1                    PIC S9(9) COMP.
008000 77  WS-JC-T2N                   PIC S9(9) COMP.
008100 77  WS-JC-T2X                   PIC S9(9) COMP.
008200 77  WS-JC-T2                    PIC S9(9) COMP.
008300 77  WS-JC-T3N                   PIC S9(9) COMP.
008400 77  WS-JC-T3N2                  PIC S9(9) COMP.
008500 77  WS-JC-T3X                   PIC S9(9) COMP.
008600 77  WS-JC-T3                    PIC S9(9) COMP.
008700 77  WS-JC-BASE-JD               PIC S9(9) COMP.
008800*
008900*    SCRATCH FOR THE RETURN LEG -- JULIAN DAY NUMBER BACK INTO
009000*    A CALENDAR DATE.  SAME METHOD, REVERSED.  EVERY VALUE ON
009100*    THIS SIDE STAYS POSITIVE SO THE TRUNCATION IS UNAMBIGUOUS.
009200*
009300 77  WS-JC-RESULT-JD             PIC S9(9) COMP.
009400 77  WS-JC-L                     PIC S9(9) COMP.
009500 77  WS-JC-LX                    PIC S9(9) COMP.
009600 77  WS-JC-N                     PIC S9(9) COMP.
009700 77  WS-JC-NX                    PIC S9(9) COMP.
009800 77  WS-JC-NX2                   PIC S9(9) COMP.
009900 77  WS-JC-LY                    PIC S9(9) COMP.
010000 77  WS-JC-LYX                   PIC S9(9) COMP.
010100 77  WS-JC-RY                    PIC S9(9) COMP.
010200 77  WS-JC-RYX                   PIC S9(9) COMP.
010300 77  WS-JC-RYX2                  PIC S9(9) COMP.
010400 77  WS-JC-LX2                   PIC S9(9) COMP.
010500 77  WS-JC-RM                    PIC S9(9) COMP.
010600 77  WS-JC-RMX                   PIC S9(9) COMP.
010700 77  WS-JC-RMX2                  PIC S9(9) COMP.
010800 77  WS-JC-RD                    PIC S9(9) COMP.
010900 77  WS-JC-L2                    PIC S9(9) COMP.
011000 77  WS-JC-RM-FINAL              PIC S9(9) COMP.
011100 77  WS-JC-RY-FINAL              PIC S9(9) COMP.
011200
011300 LINKAGE SECTION.
011400     COPY BBDATE.
011500
011600 PROCEDURE DIVISION USING BB-DATE-WORK-AREA.
011700*
011800 0100-MAINLINE.
011900     PERFORM 0200-BASE-DATE-TO-JULIAN THRU 0200-EXIT.
012000     COMPUTE WS-JC-RESULT-JD =
012100         WS-JC-BASE-JD + (30 * WS-ADD-MONTHS-WANTED).
012200     PERFORM 0300-JULIAN-TO-RESULT-DATE THRU 0300-EXIT.
012300 0100-EXIT.
012400     EXIT PROGRAM.
012500
012600*    CONVERTS WS-ADD-BASE-CC/YY/MM/DD TO A JULIAN DAY NUMBER
012700*    IN WS-JC-BASE-JD.  SEE THE BANNER ABOVE FOR THE SOURCE.
012800 0200-BASE-DATE-TO-JULIAN.
012900     COMPUTE WS-JC-Y = WS-ADD-BASE-CC * 100 + WS-ADD-BASE-YY.
013000     MOVE WS-ADD-BASE-MM         TO WS-JC-M.
013100     MOVE WS-ADD-BASE-DD         TO WS-JC-D.
013200     COMPUTE WS-JC-M14 = WS-JC-M - 14.
013300     DIVIDE WS-JC-M14 BY 12 GIVING WS-JC-A.
013400     COMPUTE WS-JC-T1N = WS-JC-Y + 4800 + WS-JC-A.
013500     COMPUTE WS-JC-T1X = 1461 * WS-JC-T1N.
013600     DIVIDE WS-JC-T1X BY 4 GIVING WS-JC-T1.
013700     COMPUTE WS-JC-T2N = WS-JC-M - 2 - (12 * WS-JC-A).
013800     COMPUTE WS-JC-T2X = 367 * WS-JC-T2N.
013900     DIVIDE WS-JC-T2X BY 12 GIVING WS-JC-T2.
014000     COMPUTE WS-JC-T3N = WS-JC-Y + 4900 + WS-JC-A.
014100     DIVIDE WS-JC-T3N BY 100 GIVING WS-JC-T3N2.
014200     COMPUTE WS-JC-T3X = 3 * WS-JC-T3N2.
014300     DIVIDE WS-JC-T3X BY 4 GIVING WS-JC-T3.
014400     COMPUTE WS-JC-BASE-JD =
014500         WS-JC-T1 + WS-JC-T2 - WS-JC-T3 + WS-JC-D - 32075.
014600 0200-EXIT.
014700     EXIT.
014800
014900*    CONVERTS THE JULIAN DAY NUMBER IN WS-JC-RESULT-JD BACK TO
015000*    A CALENDAR DATE IN WS-ADD-RESULT-CC/YY/MM/DD.
015100 0300-JULIAN-TO-RESULT-DATE.
015200     COMPUTE WS-JC-L = WS-JC-RESULT-JD + 68569.
015300     COMPUTE WS-JC-LX = 4 * WS-JC-L.
015400     DIVIDE WS-JC-LX BY 146097 GIVING WS-JC-N.
015500     COMPUTE WS-JC-NX = (146097 * WS-JC-N) + 3.
015600     DIVIDE WS-JC-NX BY 4 GIVING WS-JC-NX2.
015700     COMPUTE WS-JC-L = WS-JC-L - WS-JC-NX2.
015800     COMPUTE WS-JC-LY = WS-JC-L + 1.
015900     COMPUTE WS-JC-LYX = 4000 * WS-JC-LY.
016000     DIVIDE WS-JC-LYX BY 1461001 GIVING WS-JC-RY.
016100     COMPUTE WS-JC-RYX = 1461 * WS-JC-RY.
016200     DIVIDE WS-JC-RYX BY 4 GIVING WS-JC-RYX2.
016300     COMPUTE WS-JC-L = WS-JC-L - WS-JC-RYX2 + 31.
016400     COMPUTE WS-JC-LX2 = 80 * WS-JC-L.
016500     DIVIDE WS-JC-LX2 BY 2447 GIVING WS-JC-RM.
016600     COMPUTE WS-JC-RMX = 2447 * WS-JC-RM.
016700     DIVIDE WS-JC-RMX BY 80 GIVING WS-JC-RMX2.
016800     COMPUTE WS-JC-RD = WS-JC-L - WS-JC-RMX2.
016900     DIVIDE WS-JC-RM BY 11 GIVING WS-JC-L2.
017000     COMPUTE WS-JC-RM-FINAL = WS-JC-RM + 2 - (12 * WS-JC-L2).
017100     COMPUTE WS-JC-RY-FINAL =
017200         (100 * (WS-JC-N - 49)) + WS-JC-RY + WS-JC-L2.
017300     DIVIDE WS-JC-RY-FINAL BY 100
017400         GIVING WS-ADD-RESULT-CC REMAINDER WS-ADD-RESULT-YY.
017500     MOVE WS-JC-RM-FINAL         TO WS-ADD-RESULT-MM.
017600     MOVE WS-JC-RD               TO WS-ADD-RESULT-DD.
017700 0300-EXIT.
017800     EXIT.
