000100*    BELLY BANK CORE PROCESSING -- BATCH RUN REPORT WRITER
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELRPT.
000400 AUTHOR. J TARRAGONA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 09/03/03.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELRPT -- CENTRAL PRINT-FILE OWNER FOR THE BELLY BANK BATCH  *
001300*  RUN.  CALLED BY BELMAIN ONCE PER PRINT LINE THROUGH THE      *
001400*  BB-REPORT-LINKAGE COMMON AREA -- BELMAIN NEVER OPENS OR      *
001500*  WRITES THE PRINT FILE ITSELF.  HANDLES PAGE HEADINGS AND     *
001600*  PAGE BREAKS, THE PER-REQUEST DETAIL LINE, THE PER-TYPE       *
001700*  CONTROL-BREAK SUBTOTAL LINE, THE FINAL RUN TOTALS, AND THE   *
001800*  DEPOSIT-VALUATION AND LOAN-CALENDAR SECTIONS AT THE BACK OF  *
001900*  THE REPORT.                                                  *
002000*****************************************************************
002100*  CHANGE LOG.
002200*  09/03/03  JT   ORIGINAL VERSION.  CARVED OUT OF BELMAIN SO    *
002300*                 THE DRIVER DID NOT HAVE TO KNOW A PRINT LINE   *
002400*                 FROM A HOLE IN THE GROUND, REQ 4471.           *
002500*  02/18/05  JT   ADDED BRK / FIN FUNCTIONS FOR THE CONTROL-     *
002600*                 BREAK AND FINAL-TOTALS LINES, REQ 5190.        *
002700*  02/18/05  JT   ADDED DEPH/DEP/DEPT AND LNCH/LNC/LNCT FOR THE  *
002800*                 DEPOSIT-VALUATION AND LOAN-CALENDAR SECTIONS   *
002900*                 AT THE BACK OF THE RUN, SAME REQUEST.          *
003000*  11/09/07  RSM  PAGE-BREAK LOGIC WAS COUNTING THE HEADING      *
003100*                 LINES AGAINST THE BODY LINE COUNT -- SPACED    *
003200*                 REPORT ONE PAGE SHORT EVERY TIME.  FIXED IN    *
003300*                 0110-WRITE-HEADING.  REQ 6120.                 *
003400*  02/14/11  LQF  STANDARDS AUDIT -- PAGE/LINE COUNTERS PULLED    *
003500*                 OUT OF WS-PAGE-CONTROL AND DECLARED 77-LEVEL,   *
003600*                 PER THE CURRENT CODING STANDARD.  NO LOGIC      *
003700*                 CHANGE.                                        *
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT REPORT-OUT ASSIGN TO UT-S-RPTOUT
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-RPT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  REPORT-OUT
005400     LABEL RECORD STANDARD.
005500 01  REPORT-OUT-REC                  PIC X(132).
005600
005700 WORKING-STORAGE SECTION.
005800 01  WS-FILE-STATUSES.
005900     05  FS-RPT                      PIC X(2).
006000         88  FS-RPT-OK                     VALUE "00".
006100
006200 01  WS-REPORT-SWITCHES.
006300     05  WS-FILE-OPEN-FLAG           PIC X(1).
006400         88  RPT-FILE-IS-OPEN              VALUE "Y".
006500         88  RPT-FILE-IS-CLOSED             VALUE "N".
006600
006700 77  WS-PAGE-NO                      PIC 9(4) COMP.
006800 77  WS-LINE-CNT                     PIC 9(4) COMP.
006900 77  WS-LINES-PER-PAGE               PIC 9(4) COMP VALUE 50.
007000
007100 01  WS-EDIT-WORK.
007200     05  WS-AMOUNT-EDIT              PIC Z,ZZZ,ZZ9.99-.
007300     05  WS-BIG-AMOUNT-EDIT          PIC Z,ZZZ,ZZ9.99-.
007400     05  WS-RATE-EDIT                PIC Z9.9999.
007500     05  WS-DATE-EDIT                PIC 9(8).
007600     05  WS-DATE-EDIT-R REDEFINES WS-DATE-EDIT.
007700         10  WS-DATE-EDIT-CC         PIC 9(2).
007800         10  WS-DATE-EDIT-YY         PIC 9(2).
007900         10  WS-DATE-EDIT-MM         PIC 9(2).
008000         10  WS-DATE-EDIT-DD         PIC 9(2).
008100     05  WS-DATE-DISPLAY             PIC X(10).
008200
008300 01  PRT-HEADING-LINE-1.
008400     05  FILLER                      PIC X(1)  VALUE SPACES.
008500     05  FILLER                      PIC X(20) VALUE
008600         "UNIZARBANK -- BELLY".
008700     05  FILLER                      PIC X(20) VALUE
008800         " BANK CORE PROCESS.".
008900     05  FILLER                      PIC X(24) VALUE
009000         "RUN DATE ".
009100     05  PH1-RUN-DATE                PIC X(10).
009200     05  FILLER                      PIC X(20) VALUE
009300         "  PROGRAM BELRPT   ".
009400     05  FILLER                      PIC X(10) VALUE
009500         "PAGE ".
009600     05  PH1-PAGE-NO                 PIC ZZZ9.
009700     05  FILLER                      PIC X(23) VALUE SPACES.
009800
009900 01  PRT-HEADING-LINE-2.
010000     05  FILLER                      PIC X(1)  VALUE SPACES.
010100     05  FILLER                      PIC X(4)  VALUE "TYPE".
010200     05  FILLER                      PIC X(4)  VALUE SPACES.
010300     05  FILLER                      PIC X(9)  VALUE "USER ID  ".
010400     05  FILLER                      PIC X(4)  VALUE SPACES.
010500     05  FILLER                      PIC X(15) VALUE
010600         "AMOUNT (KZT)   ".
010700     05  FILLER                      PIC X(9)  VALUE
010800         "DISPOSN  ".
010900     05  FILLER                      PIC X(31) VALUE
011000         "REASON                       ".
011100     05  FILLER                      PIC X(40) VALUE
011200         "DESCRIPTION                            ".
011300     05  FILLER                      PIC X(15) VALUE SPACES.
011400
011500 01  PRT-DETAIL-LINE.
011600     05  FILLER                      PIC X(1)  VALUE SPACES.
011700     05  PD-REQ-TYPE                 PIC X(4).
011800     05  FILLER                      PIC X(4)  VALUE SPACES.
011900     05  PD-USER-ID                  PIC 9(9).
012000     05  FILLER                      PIC X(4)  VALUE SPACES.
012100     05  PD-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
012200     05  FILLER                      PIC X(2)  VALUE SPACES.
012300     05  PD-DISPOSITION              PIC X(9).
012400     05  PD-REASON                   PIC X(31).
012500     05  PD-DESCRIPTION              PIC X(40).
012600     05  FILLER                      PIC X(15) VALUE SPACES.
012700
012800 01  PRT-BREAK-LINE.
012900     05  FILLER                      PIC X(1)  VALUE SPACES.
013000     05  FILLER                      PIC X(12) VALUE
013100         "  BREAK ON  ".
013200     05  PB-TYPE                     PIC X(4).
013300     05  FILLER                      PIC X(4)  VALUE SPACES.
013400     05  FILLER                      PIC X(10) VALUE
013500         "ACCEPTED: ".
013600     05  PB-ACCEPTED                 PIC ZZZ,ZZ9.
013700     05  FILLER                      PIC X(4)  VALUE SPACES.
013800     05  FILLER                      PIC X(10) VALUE
013900         "REJECTED: ".
014000     05  PB-REJECTED                 PIC ZZZ,ZZ9.
014100     05  FILLER                      PIC X(4)  VALUE SPACES.
014200     05  FILLER                      PIC X(8)  VALUE
014300         "AMOUNT: ".
014400     05  PB-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
014500     05  FILLER                      PIC X(48) VALUE SPACES.
014600
014700 01  PRT-FINAL-LINE-1.
014800     05  FILLER                      PIC X(1)  VALUE SPACES.
014900     05  FILLER                      PIC X(25) VALUE
015000         "RUN TOTALS -- READ:     ".
015100     05  PF1-READ                    PIC ZZZ,ZZ9.
015200     05  FILLER                      PIC X(12) VALUE
015300         "  POSTED:  ".
015400     05  PF1-POSTED                  PIC ZZZ,ZZ9.
015500     05  FILLER                      PIC X(12) VALUE
015600         "  REJECTED:".
015700     05  PF1-REJECTED                PIC ZZZ,ZZ9.
015800     05  FILLER                      PIC X(61) VALUE SPACES.
015900
016000 01  PRT-FINAL-LINE-2.
016100     05  FILLER                      PIC X(1)  VALUE SPACES.
016200     05  FILLER                      PIC X(25) VALUE
016300         "         -- DEBITS:     ".
016400     05  PF2-DEBITS                  PIC Z,ZZZ,ZZ9.99-.
016500     05  FILLER                      PIC X(12) VALUE
016600         "  CREDITS: ".
016700     05  PF2-CREDITS                 PIC Z,ZZZ,ZZ9.99-.
016800     05  FILLER                      PIC X(12) VALUE
016900         "  JOURNAL: ".
017000     05  PF2-JOURNAL                 PIC ZZZ,ZZ9.
017100     05  FILLER                      PIC X(49) VALUE SPACES.
017200
017300 01  PRT-DEP-HEAD-LINE.
017400     05  FILLER                      PIC X(1)  VALUE SPACES.
017500     05  FILLER                      PIC X(38) VALUE
017600         "DEPOSIT VALUATION AS OF RUN DATE".
017700     05  FILLER                      PIC X(93) VALUE SPACES.
017800
017900 01  PRT-DEP-COL-LINE.
018000     05  FILLER                      PIC X(1)  VALUE SPACES.
018100     05  FILLER                      PIC X(11) VALUE
018200         "DEPOSIT ID ".
018300     05  FILLER                      PIC X(11) VALUE
018400         "OWNER ID  ".
018500     05  FILLER                      PIC X(16) VALUE
018600         "PRINCIPAL      ".
018700     05  FILLER                      PIC X(9)  VALUE
018800         "RATE    ".
018900     05  FILLER                      PIC X(16) VALUE
019000         "ACCRUED INCOME ".
019100     05  FILLER                      PIC X(68) VALUE SPACES.
019200
019300 01  PRT-DEP-LINE.
019400     05  FILLER                      PIC X(1)  VALUE SPACES.
019500     05  PDL-DEP-ID                  PIC 9(9).
019600     05  FILLER                      PIC X(2)  VALUE SPACES.
019700     05  PDL-OWNER-ID                PIC 9(9).
019800     05  FILLER                      PIC X(2)  VALUE SPACES.
019900     05  PDL-PRINCIPAL               PIC Z,ZZZ,ZZ9.99-.
020000     05  FILLER                      PIC X(2)  VALUE SPACES.
020100     05  PDL-RATE                    PIC Z9.9999.
020200     05  FILLER                      PIC X(2)  VALUE SPACES.
020300     05  PDL-INCOME                  PIC Z,ZZZ,ZZ9.99-.
020400     05  FILLER                      PIC X(72) VALUE SPACES.
020500
020600 01  PRT-DEP-TOTAL-LINE.
020700     05  FILLER                      PIC X(1)  VALUE SPACES.
020800     05  FILLER                      PIC X(25) VALUE
020900         "TOTAL ACCRUED INCOME:   ".
021000     05  PDT-INCOME                  PIC Z,ZZZ,ZZ9.99-.
021100     05  FILLER                      PIC X(93) VALUE SPACES.
021200
021300 01  PRT-LOAN-HEAD-LINE.
021400     05  FILLER                      PIC X(1)  VALUE SPACES.
021500     05  FILLER                      PIC X(38) VALUE
021600         "LOAN REPAYMENT CALENDAR -- UNPAID    ".
021700     05  FILLER                      PIC X(93) VALUE SPACES.
021800
021900 01  PRT-LOAN-COL-LINE.
022000     05  FILLER                      PIC X(1)  VALUE SPACES.
022100     05  FILLER                      PIC X(11) VALUE
022200         "LOAN ID    ".
022300     05  FILLER                      PIC X(6)  VALUE
022400         "SEQ  ".
022500     05  FILLER                      PIC X(13) VALUE
022600         "DUE DATE    ".
022700     05  FILLER                      PIC X(16) VALUE
022800         "INSTALLMENT    ".
022900     05  FILLER                      PIC X(85) VALUE SPACES.
023000
023100 01  PRT-LOAN-LINE.
023200     05  FILLER                      PIC X(1)  VALUE SPACES.
023300     05  PLL-LOAN-ID                 PIC 9(9).
023400     05  FILLER                      PIC X(2)  VALUE SPACES.
023500     05  PLL-SEQ                     PIC ZZ9.
023600     05  FILLER                      PIC X(4)  VALUE SPACES.
023700     05  PLL-DUE-DATE                PIC X(10).
023800     05  FILLER                      PIC X(3)  VALUE SPACES.
023900     05  PLL-AMOUNT                  PIC Z,ZZZ,ZZ9.99-.
024000     05  FILLER                      PIC X(87) VALUE SPACES.
024100
024200 01  PRT-LOAN-TOTAL-LINE.
024300     05  FILLER                      PIC X(1)  VALUE SPACES.
024400     05  FILLER                      PIC X(25) VALUE
024500         "TOTAL UNPAID INSTALLMTS:".
024600     05  PLT-AMOUNT                  PIC Z,ZZZ,ZZ9.99-.
024700     05  FILLER                      PIC X(93) VALUE SPACES.
024800
024900 01  PRT-BLANK-LINE                  PIC X(132) VALUE SPACES.
025000
025100 LINKAGE SECTION.
025200 COPY BBRPTL.
025300
025400 PROCEDURE DIVISION USING BB-REPORT-LINKAGE.
025500*
025600 0100-MAINLINE.
025700     IF RL-OPEN
025800         PERFORM 0200-OPEN-REPORT THRU 0200-EXIT
025900     ELSE
026000     IF RL-DETAIL
026100         PERFORM 0300-WRITE-DETAIL THRU 0300-EXIT
026200     ELSE
026300     IF RL-BREAK
026400         PERFORM 0400-WRITE-BREAK THRU 0400-EXIT
026500     ELSE
026600     IF RL-FINAL
026700         PERFORM 0500-WRITE-FINAL THRU 0500-EXIT
026800     ELSE
026900     IF RL-DEP-HEAD
027000         PERFORM 0600-WRITE-DEP-HEAD THRU 0600-EXIT
027100     ELSE
027200     IF RL-DEP-LINE
027300         PERFORM 0610-WRITE-DEP-LINE THRU 0610-EXIT
027400     ELSE
027500     IF RL-DEP-TOTAL
027600         PERFORM 0620-WRITE-DEP-TOTAL THRU 0620-EXIT
027700     ELSE
027800     IF RL-LOAN-HEAD
027900         PERFORM 0700-WRITE-LOAN-HEAD THRU 0700-EXIT
028000     ELSE
028100     IF RL-LOAN-LINE
028200         PERFORM 0710-WRITE-LOAN-LINE THRU 0710-EXIT
028300     ELSE
028400     IF RL-LOAN-TOTAL
028500         PERFORM 0720-WRITE-LOAN-TOTAL THRU 0720-EXIT
028600     ELSE
028700     IF RL-CLOSE
028800         PERFORM 0800-CLOSE-REPORT THRU 0800-EXIT
028900     END-IF END-IF END-IF END-IF END-IF END-IF END-IF
029000     END-IF END-IF END-IF END-IF.
029100     EXIT PROGRAM.
029200
029300 0200-OPEN-REPORT.
029400     OPEN OUTPUT REPORT-OUT.
029500     MOVE "Y" TO WS-FILE-OPEN-FLAG.
029600     MOVE ZERO TO WS-PAGE-NO.
029700     MOVE 999 TO WS-LINE-CNT.
029800     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
029900 0200-EXIT.
030000     EXIT.
030100
030200*    0110-CHECK-PAGE-BREAK IS PERFORMED BEFORE EVERY BODY LINE.
030300*    IT ONLY COUNTS BODY LINES AGAINST THE PAGE -- SEE THE
030400*    11/09/07 CHANGE-LOG ENTRY ABOVE, THE OLD CODE ALSO COUNTED
030500*    THE TWO HEADING LINES AND RAN SHORT A PAGE EVERY TIME.
030600 0110-CHECK-PAGE-BREAK.
030700     IF WS-LINE-CNT >= WS-LINES-PER-PAGE
030800         PERFORM 0120-WRITE-HEADING THRU 0120-EXIT
030900     END-IF.
031000 0110-EXIT.
031100     EXIT.
031200
031300 0120-WRITE-HEADING.
031400     ADD 1 TO WS-PAGE-NO.
031500     MOVE RL-RUN-DATE TO WS-DATE-EDIT.
031600     STRING WS-DATE-EDIT-DD "." WS-DATE-EDIT-MM "."
031700         WS-DATE-EDIT-CC WS-DATE-EDIT-YY
031800         DELIMITED BY SIZE INTO WS-DATE-DISPLAY.
031900     MOVE WS-DATE-DISPLAY TO PH1-RUN-DATE.
032000     MOVE WS-PAGE-NO TO PH1-PAGE-NO.
032100     IF WS-PAGE-NO > 1
032200         WRITE REPORT-OUT-REC FROM PRT-BLANK-LINE
032300             AFTER ADVANCING PAGE
032400     ELSE
032500         WRITE REPORT-OUT-REC FROM PRT-HEADING-LINE-1
032600             AFTER ADVANCING TOP-OF-FORM
032700     END-IF.
032800     IF WS-PAGE-NO > 1
032900         WRITE REPORT-OUT-REC FROM PRT-HEADING-LINE-1
033000             AFTER ADVANCING 0 LINES
033100     END-IF.
033200     WRITE REPORT-OUT-REC FROM PRT-HEADING-LINE-2
033300         AFTER ADVANCING 1 LINES.
033400     WRITE REPORT-OUT-REC FROM PRT-BLANK-LINE
033500         AFTER ADVANCING 1 LINES.
033600     MOVE ZERO TO WS-LINE-CNT.
033700 0120-EXIT.
033800     EXIT.
033900
034000 0300-WRITE-DETAIL.
034100     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
034200     MOVE RL-REQ-TYPE TO PD-REQ-TYPE.
034300     MOVE RL-USER-ID TO PD-USER-ID.
034400     MOVE RL-AMOUNT TO PD-AMOUNT.
034500     MOVE RL-DISPOSITION TO PD-DISPOSITION.
034600     MOVE RL-REASON TO PD-REASON.
034700     MOVE RL-DESCRIPTION TO PD-DESCRIPTION.
034800     WRITE REPORT-OUT-REC FROM PRT-DETAIL-LINE
034900         AFTER ADVANCING 1 LINES.
035000     ADD 1 TO WS-LINE-CNT.
035100 0300-EXIT.
035200     EXIT.
035300
035400 0400-WRITE-BREAK.
035500     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
035600     MOVE RL-BRK-TYPE TO PB-TYPE.
035700     MOVE RL-BRK-ACCEPTED TO PB-ACCEPTED.
035800     MOVE RL-BRK-REJECTED TO PB-REJECTED.
035900     MOVE RL-BRK-AMOUNT TO PB-AMOUNT.
036000     WRITE REPORT-OUT-REC FROM PRT-BREAK-LINE
036100         AFTER ADVANCING 2 LINES.
036200     ADD 2 TO WS-LINE-CNT.
036300 0400-EXIT.
036400     EXIT.
036500
036600 0500-WRITE-FINAL.
036700     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
036800     MOVE RL-FIN-READ TO PF1-READ.
036900     MOVE RL-FIN-POSTED TO PF1-POSTED.
037000     MOVE RL-FIN-REJECTED TO PF1-REJECTED.
037100     MOVE RL-FIN-DEBITS TO PF2-DEBITS.
037200     MOVE RL-FIN-CREDITS TO PF2-CREDITS.
037300     MOVE RL-FIN-JOURNAL TO PF2-JOURNAL.
037400     WRITE REPORT-OUT-REC FROM PRT-BLANK-LINE
037500         AFTER ADVANCING 2 LINES.
037600     WRITE REPORT-OUT-REC FROM PRT-FINAL-LINE-1
037700         AFTER ADVANCING 1 LINES.
037800     WRITE REPORT-OUT-REC FROM PRT-FINAL-LINE-2
037900         AFTER ADVANCING 1 LINES.
038000     ADD 4 TO WS-LINE-CNT.
038100 0500-EXIT.
038200     EXIT.
038300
038400 0600-WRITE-DEP-HEAD.
038500     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
038600     WRITE REPORT-OUT-REC FROM PRT-BLANK-LINE
038700         AFTER ADVANCING 2 LINES.
038800     WRITE REPORT-OUT-REC FROM PRT-DEP-HEAD-LINE
038900         AFTER ADVANCING 1 LINES.
039000     WRITE REPORT-OUT-REC FROM PRT-DEP-COL-LINE
039100         AFTER ADVANCING 1 LINES.
039200     ADD 4 TO WS-LINE-CNT.
039300 0600-EXIT.
039400     EXIT.
039500
039600 0610-WRITE-DEP-LINE.
039700     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
039800     MOVE RL-DEP-ID TO PDL-DEP-ID.
039900     MOVE RL-DEP-OWNER TO PDL-OWNER-ID.
040000     MOVE RL-DEP-PRINCIPAL TO PDL-PRINCIPAL.
040100     MOVE RL-DEP-RATE TO PDL-RATE.
040200     MOVE RL-DEP-INCOME TO PDL-INCOME.
040300     WRITE REPORT-OUT-REC FROM PRT-DEP-LINE
040400         AFTER ADVANCING 1 LINES.
040500     ADD 1 TO WS-LINE-CNT.
040600 0610-EXIT.
040700     EXIT.
040800
040900 0620-WRITE-DEP-TOTAL.
041000     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
041100     MOVE RL-DEP-INCOME TO PDT-INCOME.
041200     WRITE REPORT-OUT-REC FROM PRT-DEP-TOTAL-LINE
041300         AFTER ADVANCING 2 LINES.
041400     ADD 2 TO WS-LINE-CNT.
041500 0620-EXIT.
041600     EXIT.
041700
041800 0700-WRITE-LOAN-HEAD.
041900     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
042000     WRITE REPORT-OUT-REC FROM PRT-BLANK-LINE
042100         AFTER ADVANCING 2 LINES.
042200     WRITE REPORT-OUT-REC FROM PRT-LOAN-HEAD-LINE
042300         AFTER ADVANCING 1 LINES.
042400     WRITE REPORT-OUT-REC FROM PRT-LOAN-COL-LINE
042500         AFTER ADVANCING 1 LINES.
042600     ADD 4 TO WS-LINE-CNT.
042700 0700-EXIT.
042800     EXIT.
042900
043000 0710-WRITE-LOAN-LINE.
043100     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
043200     MOVE RL-LNC-LOAN-ID TO PLL-LOAN-ID.
043300     MOVE RL-LNC-SEQ TO PLL-SEQ.
043400     MOVE RL-LNC-DUE-DATE TO WS-DATE-EDIT.
043500     STRING WS-DATE-EDIT-DD "." WS-DATE-EDIT-MM "."
043600         WS-DATE-EDIT-CC WS-DATE-EDIT-YY
043700         DELIMITED BY SIZE INTO WS-DATE-DISPLAY.
043800     MOVE WS-DATE-DISPLAY TO PLL-DUE-DATE.
043900     MOVE RL-LNC-AMOUNT TO PLL-AMOUNT.
044000     WRITE REPORT-OUT-REC FROM PRT-LOAN-LINE
044100         AFTER ADVANCING 1 LINES.
044200     ADD 1 TO WS-LINE-CNT.
044300 0710-EXIT.
044400     EXIT.
044500
044600 0720-WRITE-LOAN-TOTAL.
044700     PERFORM 0110-CHECK-PAGE-BREAK THRU 0110-EXIT.
044800     MOVE RL-LNC-AMOUNT TO PLT-AMOUNT.
044900     WRITE REPORT-OUT-REC FROM PRT-LOAN-TOTAL-LINE
045000         AFTER ADVANCING 2 LINES.
045100     ADD 2 TO WS-LINE-CNT.
045200 0720-EXIT.
045300     EXIT.
045400
045500 0800-CLOSE-REPORT.
045600     CLOSE REPORT-OUT.
045700     MOVE "N" TO WS-FILE-OPEN-FLAG.
045800 0800-EXIT.
045900     EXIT.
046000
