000100*    BELLY BANK CORE PROCESSING -- SERVICE PAYMENT ENGINE
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BELSVC.
000400 AUTHOR. R S MENDIETA.
000500 INSTALLATION. UNIZARBANK DATA CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED.
000800 SECURITY.  UNIZARBANK INTERNAL USE ONLY.  NOT FOR DISTRIBUTION
000900*    OUTSIDE THE OPERATIONS AND APPLICATIONS DEPARTMENTS.
001000*
001100*****************************************************************
001200*  BELSVC -- SERVICE PAYMENT ENGINE.  CALLED BY BELMAIN FOR      *
001300*  EVERY REQ-TYPE "SV" REQUEST.  DEBITS THE REQUESTER AND        *
001400*  CREDITS THE ONE COMMON "SERVICE HUB" TECHNICAL ACCOUNT,       *
001500*  CREATING IT ON FIRST USE IF THE RUN HAS NOT SEEN IT YET.      *
001600*****************************************************************
001700*  CHANGE LOG.
001800*  03/02/94  RSM  ORIGINAL VERSION, MODELED ON THE OLD BANK5     *
001900*                 "PAGO DE SERVICIOS" FIXED-MENU SCREEN.         *
002000*  11/02/95  RSM  ADDED THE PER-CATEGORY DESCRIPTION BUILDER --  *
002100*                 PRIOR RELEASES POSTED EVERY TICKET AS A FLAT   *
002200*                 "PAGO DE SERVICIO".                            *
002300*  07/19/96  RSM  ADDED THE Билеты/Покупки/Развлечения/Штрафы    *
002400*                 CATEGORIES FOR THE NEW MERCHANT TIE-INS.       *
002500*  01/22/02  JT   MOVED MASTER TABLES TO BBTABS COPYBOOK; HUB    *
002600*                 ACCOUNT NOW APPENDED TO ACCOUNT-TABLE IN       *
002700*                 MEMORY INSTEAD OF A SEPARATE VSAM LOOKUP.      *
002800*  02/18/05  JT   BROUGHT UP TO THE BBRSLT CALL INTERFACE,       *
002900*                 REQ 5190.                                      *
003000*  04/11/09  LQF  ADDED Eco Tree / Ortak FLAT-TEXT CATEGORIES.   *
003100*                 THE ONLINE SCREEN DECORATES THESE WITH AN      *
003200*                 ICON GLYPH; THE PRINT CHAIN ON THIS SIDE OF    *
003300*                 THE HOUSE CANNOT RENDER IT SO IT IS DROPPED.   *
003400*  02/14/11  LQF  STANDARDS AUDIT -- SUBSCRIPTS DECLARED 77-     *
003500*                 LEVEL PER THE CURRENT CODING STANDARD RATHER   *
003600*                 THAN AS BARE 01-LEVEL ITEMS.  NO LOGIC CHANGE. *
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-ACCT-FOUND                PIC X(1).
004700     88  ACCT-FOUND                     VALUE "Y".
004800     88  ACCT-NOT-FOUND                  VALUE "N".
004900 77  WS-REQUESTER-ACCT-IX         PIC 9(4) COMP.
005000 77  WS-HUB-ACCT-IX               PIC 9(4) COMP.
005100 77  WS-HUB-USER-IX               PIC 9(4) COMP.
005200 77  WS-SCAN-IX                   PIC 9(4) COMP.
005300
005400*    HUB-ACCOUNT CONSTANTS.  ONE SERVICE-HUB USER AND ONE
005500*    SERVICE-HUB ACCOUNT PER RUN, CREATED ON FIRST USE AND
005600*    REUSED BY EVERY LATER "SV" REQUEST IN THE SAME BATCH.
005700 01  WS-HUB-PHONE                 PIC X(15) VALUE "srv_general".
005800 01  WS-HUB-CARD                  PIC X(30) VALUE "SRV_000_000".
005900 01  WS-HUB-NAME                  PIC X(40) VALUE "SERVICE HUB".
006000
006100 01  WS-DETAIL-1-UPPER            PIC X(20).
006200 01  WS-DETAIL-2-UPPER            PIC X(20).
006300 01  WS-JOURNAL-CATEGORY          PIC X(60).
006400
006500 LINKAGE SECTION.
006600     COPY BBTABS.
006700     COPY BBREQO.
006800     COPY BBRSLT.
006900     COPY BBDATE.
007000
007100 PROCEDURE DIVISION USING BB-MASTER-TABLES BB-REQUEST-RECORD
007200                           BB-CALL-INTERFACE BB-DATE-WORK-AREA.
007300*
007400 0100-MAINLINE.
007500     MOVE "N" TO WS-ACCT-FOUND.
007600     MOVE ZERO TO WS-REQUESTER-ACCT-IX.
007700     PERFORM 0200-FIND-ACTIVE-ACCOUNT THRU 0200-EXIT.
007800     IF ACCT-NOT-FOUND
007900         MOVE "DECLINED" TO CI-DISPOSITION
008000         MOVE "NO ACTIVE ACCOUNT" TO CI-REASON
008100         GO TO 0100-EXIT
008200     END-IF.
008300     IF TACC-BALANCE (WS-REQUESTER-ACCT-IX) < REQ-AMOUNT
008400         MOVE "DECLINED" TO CI-DISPOSITION
008500         MOVE "INSUFFICIENT FUNDS" TO CI-REASON
008600         GO TO 0100-EXIT
008700     END-IF.
008800     PERFORM 0300-RESOLVE-HUB-ACCOUNT THRU 0300-EXIT.
008900     PERFORM 0400-BUILD-DESCRIPTION THRU 0400-EXIT.
009000     SUBTRACT REQ-AMOUNT FROM TACC-BALANCE (WS-REQUESTER-ACCT-IX).
009100     ADD REQ-AMOUNT TO TACC-BALANCE (WS-HUB-ACCT-IX).
009200     MOVE "APPROVED" TO CI-DISPOSITION.
009300     MOVE CI-NEXT-TXN-ID TO CI-POSTED-TXN-ID.
009400     MOVE REQ-AMOUNT TO CI-POSTED-AMOUNT.
009500     MOVE TACC-ID (WS-REQUESTER-ACCT-IX) TO CI-TXN-FROM-ACC-ID.
009600     MOVE TACC-ID (WS-HUB-ACCT-IX) TO CI-TXN-TO-ACC-ID.
009700     MOVE WS-JOURNAL-CATEGORY TO CI-TXN-CATEGORY.
009800 0100-EXIT.
009900     EXIT PROGRAM.
010000
010100 0200-FIND-ACTIVE-ACCOUNT.
010200     PERFORM 0210-MATCH-ACTIVE-ACCOUNT THRU 0210-EXIT
010300         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
010400 0200-EXIT.
010500     EXIT.
010600
010700 0210-MATCH-ACTIVE-ACCOUNT.
010800     IF TACC-USER-ID (WS-SCAN-IX) = REQ-USER-ID
010900        AND TACC-IS-BLOCKED (WS-SCAN-IX) NOT = "Y"
011000        AND ACCT-NOT-FOUND
011100         MOVE WS-SCAN-IX TO WS-REQUESTER-ACCT-IX
011200         MOVE "Y" TO WS-ACCT-FOUND
011300     END-IF.
011400 0210-EXIT.
011500     EXIT.
011600
011700*    THE SERVICE HUB IS A SINGLE TECHNICAL USER/ACCOUNT PAIR,
011800*    IDENTIFIED BY CARD "SRV_000_000".  BUILT ON FIRST USE AND
011900*    THEN REUSED FOR THE REST OF THE RUN -- THE MASTER TABLES
012000*    LIVE IN BELMAIN'S WORKING-STORAGE, SO THE APPEND SURVIVES
012100*    FROM ONE "SV" REQUEST TO THE NEXT WITHIN THE SAME BATCH.
012200 0300-RESOLVE-HUB-ACCOUNT.
012300     MOVE "N" TO WS-ACCT-FOUND.
012400     MOVE ZERO TO WS-HUB-ACCT-IX.
012500     PERFORM 0310-MATCH-HUB-ACCOUNT THRU 0310-EXIT
012600         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX > ACCT-COUNT.
012700     IF ACCT-NOT-FOUND
012800         PERFORM 0320-CREATE-HUB-USER THRU 0320-EXIT
012900         PERFORM 0330-CREATE-HUB-ACCOUNT THRU 0330-EXIT
013000     END-IF.
013100 0300-EXIT.
013200     EXIT.
013300
013400 0310-MATCH-HUB-ACCOUNT.
013500     IF TACC-CARD-NUMBER (WS-SCAN-IX) = WS-HUB-CARD
013600        AND ACCT-NOT-FOUND
013700         MOVE WS-SCAN-IX TO WS-HUB-ACCT-IX
013800         MOVE "Y" TO WS-ACCT-FOUND
013900     END-IF.
014000 0310-EXIT.
014100     EXIT.
014200
014300 0320-CREATE-HUB-USER.
014400     ADD 1 TO USER-COUNT.
014500     SET USER-IX TO USER-COUNT.
014600     MOVE USER-COUNT             TO TUSR-ID (USER-IX).
014700     MOVE WS-HUB-PHONE           TO TUSR-PHONE (USER-IX).
014800     MOVE WS-HUB-NAME            TO TUSR-FULL-NAME (USER-IX).
014900     MOVE "USER"                 TO TUSR-ROLE (USER-IX).
015000     MOVE USER-IX                TO WS-HUB-USER-IX.
015100 0320-EXIT.
015200     EXIT.
015300
015400 0330-CREATE-HUB-ACCOUNT.
015500     ADD 1 TO ACCT-COUNT.
015600     SET ACCT-IX TO ACCT-COUNT.
015700     MOVE ACCT-COUNT             TO TACC-ID (ACCT-IX).
015800     MOVE TUSR-ID (WS-HUB-USER-IX) TO TACC-USER-ID (ACCT-IX).
015900     MOVE WS-HUB-CARD            TO TACC-CARD-NUMBER (ACCT-IX).
016000     MOVE ZERO                  TO TACC-BALANCE (ACCT-IX).
016100     MOVE "KZT"                  TO TACC-CURRENCY (ACCT-IX).
016200     MOVE "N"                    TO TACC-BLOCKED (ACCT-IX).
016300     MOVE ACCT-IX                TO WS-HUB-ACCT-IX.
016400 0330-EXIT.
016500     EXIT.
016600
016700*    JOURNAL DESCRIPTION BY SERVICE CATEGORY.  THE ONLINE SCREEN
016800*    MIXES UPPER- AND TITLE-CASE PER FIELD; THE BATCH REPORT
016900*    RENDERS EVERYTHING UPPER-CASE SINCE THE PRINT CHAIN HAS NO
017000*    LOWER-CASE TYPE BALL.  DETAIL-1/DETAIL-2 CARRY WHATEVER THE
017100*    FRONT END PUT IN THEM FOR THE CATEGORY IN QUESTION.
017200 0400-BUILD-DESCRIPTION.
017300     MOVE REQ-DETAIL-1 TO WS-DETAIL-1-UPPER.
017400     MOVE REQ-DETAIL-2 TO WS-DETAIL-2-UPPER.
017500     INSPECT WS-DETAIL-1-UPPER CONVERTING
017600         "abcdefghijklmnopqrstuvwxyz" TO
017700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017800     INSPECT WS-DETAIL-2-UPPER CONVERTING
017900         "abcdefghijklmnopqrstuvwxyz" TO
018000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100     IF REQ-SERVICE-NAME = "Мобильный"
018200         STRING "Моб: " DELIMITED BY SIZE
018300                WS-DETAIL-1-UPPER DELIMITED BY SPACE
018400                " (" DELIMITED BY SIZE
018500                REQ-DETAIL-2 DELIMITED BY SPACE
018600                ")" DELIMITED BY SIZE
018700                INTO WS-JOURNAL-CATEGORY
018800     ELSE
018900     IF REQ-SERVICE-NAME = "Коммуналка"
019000         STRING "ЖКХ: " DELIMITED BY SIZE
019100                WS-DETAIL-1-UPPER DELIMITED BY SPACE
019200                " (" DELIMITED BY SIZE
019300                REQ-DETAIL-2 DELIMITED BY SPACE
019400                ")" DELIMITED BY SIZE
019500                INTO WS-JOURNAL-CATEGORY
019600     ELSE
019700     IF REQ-SERVICE-NAME = "Транспорт"
019800         STRING "Транспорт: " DELIMITED BY SIZE
019900                WS-DETAIL-1-UPPER DELIMITED BY SPACE
020000                " (" DELIMITED BY SIZE
020100                REQ-DETAIL-2 DELIMITED BY SPACE
020200                ")" DELIMITED BY SIZE
020300                INTO WS-JOURNAL-CATEGORY
020400     ELSE
020500     IF REQ-SERVICE-NAME = "Интернет и ТВ"
020600         STRING "Интернет: " DELIMITED BY SIZE
020700                WS-DETAIL-1-UPPER DELIMITED BY SPACE
020800                " (" DELIMITED BY SIZE
020900                REQ-DETAIL-2 DELIMITED BY SPACE
021000                ")" DELIMITED BY SIZE
021100                INTO WS-JOURNAL-CATEGORY
021200     ELSE
021300     IF REQ-SERVICE-NAME = "Образование"
021400         STRING "Обучение: " DELIMITED BY SIZE
021500                WS-DETAIL-1-UPPER DELIMITED BY SPACE
021600                " (ID: " DELIMITED BY SIZE
021700                REQ-DETAIL-2 DELIMITED BY SPACE
021800                ")" DELIMITED BY SIZE
021900                INTO WS-JOURNAL-CATEGORY
022000     ELSE
022100         PERFORM 0410-BUILD-DESCRIPTION-2 THRU 0410-EXIT
022200     END-IF END-IF END-IF END-IF END-IF.
022300 0400-EXIT.
022400     EXIT.
022500
022600*    SECOND HALF OF THE CATEGORY TABLE -- SPLIT OUT OF 0400 SO
022700*    NEITHER PARAGRAPH RUNS PAST A REASONABLE NUMBER OF NESTED
022800*    IF LEVELS FOR ONE COMPILE UNIT.
022900 0410-BUILD-DESCRIPTION-2.
023000     IF REQ-SERVICE-NAME = "Билеты"
023100         STRING "Билеты: " DELIMITED BY SIZE
023200                WS-DETAIL-1-UPPER DELIMITED BY SPACE
023300                " (Заказ: " DELIMITED BY SIZE
023400                REQ-DETAIL-2 DELIMITED BY SPACE
023500                ")" DELIMITED BY SIZE
023600                INTO WS-JOURNAL-CATEGORY
023700     ELSE
023800     IF REQ-SERVICE-NAME = "Покупки"
023900         STRING "Shop: " DELIMITED BY SIZE
024000                WS-DETAIL-1-UPPER DELIMITED BY SPACE
024100                " (Заказ: " DELIMITED BY SIZE
024200                REQ-DETAIL-2 DELIMITED BY SPACE
024300                ")" DELIMITED BY SIZE
024400                INTO WS-JOURNAL-CATEGORY
024500     ELSE
024600     IF REQ-SERVICE-NAME = "Развлечения"
024700         STRING "Подписка: " DELIMITED BY SIZE
024800                WS-DETAIL-1-UPPER DELIMITED BY SPACE
024900                " (" DELIMITED BY SIZE
025000                REQ-DETAIL-2 DELIMITED BY SPACE
025100                ")" DELIMITED BY SIZE
025200                INTO WS-JOURNAL-CATEGORY
025300     ELSE
025400     IF REQ-SERVICE-NAME = "Штрафы"
025500         PERFORM 0420-BUILD-FINE-DESCRIPTION THRU 0420-EXIT
025600     ELSE
025700     IF REQ-SERVICE-NAME = "Другое"
025800         PERFORM 0430-BUILD-OTHER-DESCRIPTION THRU 0430-EXIT
025900     ELSE
026000     IF REQ-SERVICE-NAME = "Eco Tree"
026100         MOVE "Вклад в экологию" TO WS-JOURNAL-CATEGORY
026200     ELSE
026300     IF REQ-SERVICE-NAME = "Ortak"
026400         MOVE "Ortak: Разделение счета" TO WS-JOURNAL-CATEGORY
026500     ELSE
026600         STRING "Оплата: " DELIMITED BY SIZE
026700                REQ-SERVICE-NAME DELIMITED BY SPACE
026800                INTO WS-JOURNAL-CATEGORY
026900     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
027000 0410-EXIT.
027100     EXIT.
027200
027300*    "ШТРАФЫ" (FINES): DETAIL-1 CARRIES THE SEARCH-KIND FLAG
027400*    ("iin" OR ANYTHING ELSE MEANS PLATE NUMBER), DETAIL-2 THE
027500*    SEARCH VALUE ITSELF.
027600 0420-BUILD-FINE-DESCRIPTION.
027700     IF REQ-DETAIL-1 (1:3) = "iin"
027800         STRING "Штраф (ИИН): " DELIMITED BY SIZE
027900                REQ-DETAIL-2 DELIMITED BY SPACE
028000                INTO WS-JOURNAL-CATEGORY
028100     ELSE
028200         STRING "Штраф (Госномер): " DELIMITED BY SIZE
028300                REQ-DETAIL-2 DELIMITED BY SPACE
028400                INTO WS-JOURNAL-CATEGORY
028500     END-IF.
028600 0420-EXIT.
028700     EXIT.
028800
028900*    "ДРУГОЕ" (OTHER): DETAIL-1 IS A FREE-TEXT CATEGORY LABEL
029000*    (DEFAULTS TO "Прочее" WHEN BLANK), DETAIL-2 IS THE NOTE.
029100 0430-BUILD-OTHER-DESCRIPTION.
029200     IF REQ-DETAIL-1 = SPACES
029300         STRING "Прочее: " DELIMITED BY SIZE
029400                REQ-DETAIL-2 DELIMITED BY SPACE
029500                INTO WS-JOURNAL-CATEGORY
029600     ELSE
029700         STRING REQ-DETAIL-1 DELIMITED BY SPACE
029800                ": " DELIMITED BY SIZE
029900                REQ-DETAIL-2 DELIMITED BY SPACE
030000                INTO WS-JOURNAL-CATEGORY
030100     END-IF.
030200 0430-EXIT.
030300     EXIT.
