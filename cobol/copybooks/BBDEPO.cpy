000100*****************************************************************
000200*  BBDEPO.CPY                                                   *
000300*  BELLY BANK -- DEPOSIT RECORD (DEPOSITS-IN / DEPOSITS-OUT)     *
000400*  ONE 01-LEVEL PER DEPOSIT.  DEPOSITS-IN ASCENDING DEP-ID;      *
000500*  DEPOSITS-OUT IS THE FULL BOOK AFTER THE RUN.                  *
000600*****************************************************************
000700*  02/06/96  RSM  ORIGINAL LAYOUT FOR THE TERM-DEPOSIT MODULE.   *
000800*  06/30/98  LQF  Y2K -- START/END DATES ALREADY 8-DIGIT, NO-OP. *
000900*  08/12/00  JT   TIER RATE WIDENED TO S9V9(4) FOR VIP TIER.     *
001000*****************************************************************
001100 01  BB-DEPOSIT-RECORD.
001200     05  DEP-ID                      PIC 9(9).
001300     05  DEP-USER-ID                 PIC 9(9).
001400     05  DEP-AMOUNT                  PIC S9(8)V99.
001500     05  DEP-RATE                    PIC S9V9(4).
001600     05  DEP-TERM-MONTHS             PIC 9(3).
001700     05  DEP-TYPE                    PIC X(8).
001800         88  DEP-TYPE-STANDARD              VALUE "standard".
001900         88  DEP-TYPE-PREMIUM               VALUE "premium ".
002000         88  DEP-TYPE-VIP                    VALUE "vip     ".
002100     05  DEP-START-DATE              PIC 9(8).
002200     05  DEP-END-DATE                PIC 9(8).
002300     05  DEP-ACTIVE                  PIC X(1).
002400         88  DEP-IS-ACTIVE                  VALUE "Y".
002500         88  DEP-IS-CLOSED                  VALUE "N".
002600     05  FILLER                      PIC X(1).
