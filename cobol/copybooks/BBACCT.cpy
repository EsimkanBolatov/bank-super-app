000100*****************************************************************
000200*  BBACCT.CPY                                                   *
000300*  BELLY BANK -- ACCOUNT MASTER RECORD (ACCOUNTS FILE)           *
000400*  ONE 01-LEVEL PER ACCOUNT.  ASCENDING ACC-ID.  FIXED 62 (+1).  *
000500*****************************************************************
000600*  02/14/89  RSM  ORIGINAL LAYOUT, MODELLED ON TAJETAREG.        *
000700*  05/01/93  RSM  ADDED ACC-CURRENCY, BRANCH NOW HANDLES FX.     *
000800*  06/30/98  LQF  Y2K REVIEW -- NO DATE FIELDS, NO-OP.           *
000900*  02/18/05  JT   ADDED TRAILING FILLER PER SHOP STD REQ 5190.   *
001000*****************************************************************
001100 01  BB-ACCOUNT-RECORD.
001200     05  ACC-ID                      PIC 9(9).
001300     05  ACC-USER-ID                 PIC 9(9).
001400     05  ACC-CARD-NUMBER             PIC X(30).
001500     05  ACC-BALANCE                 PIC S9(8)V99.
001600     05  ACC-CURRENCY                PIC X(3).
001700         88  ACC-CURRENCY-KZT              VALUE "KZT".
001800         88  ACC-CURRENCY-USD               VALUE "USD".
001900         88  ACC-CURRENCY-EUR               VALUE "EUR".
002000     05  ACC-BLOCKED                 PIC X(1).
002100         88  ACC-IS-BLOCKED                 VALUE "Y".
002200         88  ACC-IS-ACTIVE                  VALUE "N".
002300     05  FILLER                      PIC X(1).
